000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          CBLANL06.
000120 AUTHOR.              ASHLEY LINDQUIST.
000130 INSTALLATION.        LINDQUIST DIVISION - MARKETING SYSTEMS.
000140 DATE-WRITTEN.        08/12/93.
000150 DATE-COMPILED.
000160 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.
000170*
000180*****************************************************************
000190* CHANGE LOG                                                    *
000200*****************************************************************
000210* 08/12/93  AXL  ORIGINAL WRITE-UP.  READS ORDER HISTORY FILE,  *
000220*                BUCKETS CUSTOMERS INTO QUINTILES ON RECENCY,   *
000230*                FREQUENCY, MONETARY.  MARKETING DIVISION       *
000240*                REQUEST NO. MK-93-114.                         *
000250* 01/06/94  AXL  ADDED SEGMENT NAME/STRATEGY LOOKUP TABLE PER   *
000260*                MARKETING DIVISION RULE SHEET MK-93-114-A.     *
000270* 06/22/94  RTM  FIXED QUINTILE BIN FORMULA - LOW VOLUME MONTHS *
000280*                (UNDER 5 CUSTOMERS) WERE ABENDING ON DIVIDE.   *
000290* 11/03/94  RTM  ADDED FALLBACK SEGMENT ASSIGNMENT FOR SCORE    *
000300*                COMBINATIONS NOT COVERED BY THE RULE TABLE.    *
000310* 02/14/95  AXL  FREQUENCY NOW COUNTS DISTINCT ORDER NUMBERS,   *
000320*                NOT ORDER LINES.  MULTI-LINE ORDERS WERE       *
000330*                INFLATING THE FREQUENCY SCORE.  MK-95-009.     *
000340* 09/19/95  DJW  ADDED SEGMENT SUMMARY REPORT WITH PCT-OF-TOTAL *
000350*                COLUMNS FOR THE QUARTERLY REVIEW DECK.         *
000360* 04/02/96  DJW  SUMMARY NOW SEQUENCED BY TOTAL MONETARY DESC   *
000370*                PER V. HARTLEY MEMO OF 03/28/96.               *
000380* 10/11/96  RTM  RAW NET-SALES FIELD NOW ARRIVES WITH THE BAHT  *
000390*                SYMBOL AND EMBEDDED COMMAS FROM THE NEW POS    *
000400*                EXTRACT.  ADDED AMOUNT CLEAN-UP SCAN.           *
000410* 03/07/97  AXL  REFERENCE DAY CAN NOW BE SUPPLIED ON A PARM    *
000420*                CARD FOR RE-RUNS AGAINST A PRIOR CUTOFF.       *
000430* 12/01/98  CJK  YEAR 2000 REVIEW - ORDER DATE AND REFERENCE    *
000440*                DAY ARE SERIAL DAY NUMBERS, NOT CALENDAR       *
000450*                DATES, SO NO CENTURY WINDOW EXPOSURE HERE.     *
000460*                SIGNED OFF PER Y2K PROJECT TRACKING NO. 4471.  *
000470* 07/16/99  CJK  RAISED CUSTOMER TABLE FROM 800 TO 1500 ROWS -  *
000480*                HOLIDAY VOLUME OVERFLOWED THE TABLE IN DEC 98. *
000490* 05/09/01  DJW  ADDED CANT LOSE THEM / HIBERNATING / LOST ROWS *
000500*                TO THE SEGMENT TABLE PER REVISED MARKETING     *
000510*                RULE SHEET MK-01-002.                          *
000520* 08/30/02  RTM  MINOR - PAGE FOOTING MOVED TO LINE 55 TO MATCH *
000530*                THE OTHER DIVISION REPORTS.                    *
000540*****************************************************************
000550*
000560*****************************************************************
000570* CBLANL06 - CUSTOMER RFM SEGMENTATION                          *
000580* SCORES EVERY CUSTOMER ON THE ORDER HISTORY FILE 1-5 ON        *
000590* RECENCY, FREQUENCY AND MONETARY VALUE, ASSIGNS A MARKETING    *
000600* SEGMENT AND STRATEGY FROM THE DIVISION RULE TABLE, WRITES ONE *
000610* RFM RECORD PER CUSTOMER, AND PRINTS THE SEGMENT SUMMARY       *
000620* REPORT ORDERED BY TOTAL MONETARY DESCENDING.                  *
000630*****************************************************************
000640*
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM
000690     UPSI-0 ON  STATUS IS RFM-PARM-CARD-PRESENT
000700            OFF STATUS IS RFM-PARM-CARD-ABSENT.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730     SELECT ORDER-MASTER  ASSIGN TO ORDERS
000740         ORGANIZATION IS LINE SEQUENTIAL.
000750     SELECT RFM-PARM      ASSIGN TO RFMPARM
000760         ORGANIZATION IS LINE SEQUENTIAL.
000770     SELECT RFM-OUT       ASSIGN TO RFMOUT
000780         ORGANIZATION IS LINE SEQUENTIAL.
000790     SELECT SEGRPT        ASSIGN TO SEGRPT
000800         ORGANIZATION IS RECORD SEQUENTIAL.
000810*
000820 DATA DIVISION.
000830 FILE SECTION.
000840*
000850*    ORDER HISTORY - ONE LINE PER ORDER LINE ITEM.  RECORD IS
000860*    CARRIED ONE BYTE WIDER THAN THE 69 SIGNIFICANT CHARACTERS
000870*    TO LEAVE ROOM FOR A FUTURE FIELD WITHOUT RESHUFFLING THE
000880*    EXTRACT LAYOUT AGAIN (SEE RTM NOTE OF 10/11/96).
000890 FD  ORDER-MASTER
000900     LABEL RECORD IS STANDARD
000910     RECORD CONTAINS 70 CHARACTERS
000920     DATA RECORD IS ORD-REC.
000930*    ORDER REC.
000940 01  ORD-REC.
000950*    ORDER CUSTOMER ID.
000960     05  ORD-CUSTOMER-ID        PIC X(10).
000970*    ORDER ORDER ID.
000980     05  ORD-ORDER-ID           PIC X(12).
000990*    ORDER ORDER DATE.
001000     05  ORD-ORDER-DATE         PIC 9(08).
001010*    ORDER PRODUCT NAME.
001020     05  ORD-PRODUCT-NAME       PIC X(20).
001030*    ORDER QUANTITY.
001040     05  ORD-QUANTITY           PIC 9(05).
001050*    ORDER NET SALES.
001060     05  ORD-NET-SALES          PIC X(14).
001070*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
001080     05  FILLER                 PIC X(01).
001090*
001100*    OPTIONAL OVERRIDE CARD - ONLY READ WHEN UPSI-0 IS ON.  A
001110*    RE-RUN AGAINST A PRIOR CUTOFF SUPPLIES THE REFERENCE DAY
001120*    HERE INSTEAD OF LETTING IT DEFAULT TO MAX ORDER DAY + 1.
001130 FD  RFM-PARM
001140     LABEL RECORD IS STANDARD
001150     RECORD CONTAINS 80 CHARACTERS
001160     DATA RECORD IS PARM-CARD-REC.
001170*    PARM CARD CARD REC.
001180 01  PARM-CARD-REC.
001190*    PARM CARD REF DAY X.
001200     05  PARM-REF-DAY-X         PIC X(08).
001210*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
001220     05  FILLER                 PIC X(72).
001230*
001240 FD  RFM-OUT
001250     LABEL RECORD IS STANDARD
001260     RECORD CONTAINS 140 CHARACTERS
001270     DATA RECORD IS RFM-OUT-REC.
001280*    ONE OUTPUT RECORD PER CUSTOMER - THE SCORE, THE 3-DIGIT
001290*    CODE BUILT FROM THE THREE SCORES, AND THE SEGMENT NAME/
001300*    STRATEGY TEXT COPIED STRAIGHT OUT OF THE RULE TABLE BELOW.
001310 01  RFM-OUT-REC.
001320*    CUSTOMER ID.
001330     05  RFM-OUT-CUSTOMER-ID    PIC X(10).
001340*    RECENCY.
001350     05  RFM-OUT-RECENCY        PIC 9(05).
001360*    FREQUENCY.
001370     05  RFM-OUT-FREQUENCY      PIC 9(05).
001380*    MONETARY.
001390     05  RFM-OUT-MONETARY       PIC S9(09)V99.
001400*    R SCORE.
001410     05  RFM-OUT-R-SCORE        PIC 9.
001420*    F SCORE.
001430     05  RFM-OUT-F-SCORE        PIC 9.
001440*    M SCORE.
001450     05  RFM-OUT-M-SCORE        PIC 9.
001460*    SEGMENT CODE.
001470     05  RFM-OUT-SEGMENT-CODE   PIC X(03).
001480*    SEGMENT.
001490     05  RFM-OUT-SEGMENT        PIC X(18).
001500*    STRATEGY.
001510     05  RFM-OUT-STRATEGY       PIC X(80).
001520*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
001530     05  FILLER                 PIC X(05).
001540*
001550 FD  SEGRPT
001560     LABEL RECORD IS OMITTED
001570     RECORD CONTAINS 132 CHARACTERS
001580     LINAGE IS 60 WITH FOOTING AT 55
001590     DATA RECORD IS PRTLINE.
001600*    STANDARD 132-COLUMN PRINT IMAGE, SAME AS EVERY OTHER
001610*    CBLANL REPORT FILE IN THIS SHOP.
001620 01  PRTLINE                    PIC X(132).
001630*
001640 WORKING-STORAGE SECTION.
001650*
001660*    END-OF-FILE, PARM-CARD-VALID AND TABLE-SEARCH-HIT SWITCHES -
001670*    ALL THREE FOLLOW THE SAME Y/N-WITH-88-LEVEL HABIT.
001680 01  WS-PROGRAM-SWITCHES.
001690*    MORE RECORDS.
001700     05  WS-MORE-RECORDS        PIC XXX     VALUE 'YES'.
001710         88  NO-MORE-RECORDS                VALUE 'NO '.
001720*    PARM CARD VALID SWITCH.
001730     05  WS-PARM-VALID          PIC X       VALUE 'N'.
001740         88  WS-PARM-IS-VALID               VALUE 'Y'.
001750*    MATCH SWITCH SWITCH.
001760     05  WS-MATCH-SWITCH        PIC X       VALUE 'N'.
001770         88  WS-RULE-MATCHED                VALUE 'Y'.
001780*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
001790     05  FILLER                 PIC X(05)   VALUE SPACES.
001800*
001810*    TODAY'S DATE FOR THE REPORT HEADING ONLY - BROKEN OUT OF
001820*    FUNCTION CURRENT-DATE THE SAME WAY ON EVERY CBLANL PROGRAM.
001830 01  WS-DATE-WORK.
001840*    CURRENT DATE.
001850     05  WS-CURRENT-DATE.
001860*    CUR YEAR.
001870         10  WS-CUR-YEAR        PIC 9(4).
001880*    CUR MONTH.
001890         10  WS-CUR-MONTH       PIC 99.
001900*    CUR DAY.
001910         10  WS-CUR-DAY         PIC 99.
001920*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
001930     05  FILLER                 PIC X(04)   VALUE SPACES.
001940*
001950*    SUBSCRIPTS FOR THE ORDER/CUSTOMER TABLE SCANS - CARRIED AS
001960*    STANDALONE 77-LEVELS RATHER THAN GROUPED UNDER WS-COUNTERS
001970*    SINCE THEY ARE SET AND TESTED FAR MORE OFTEN THAN THEY ARE
001980*    EVER MOVED AS A GROUP.
001990 77  WS-IX                      PIC 9(5)    COMP  VALUE ZERO.
002000 77  WS-JX                      PIC 9(5)    COMP  VALUE ZERO.
002010 77  WS-KX                      PIC 9(5)    COMP  VALUE ZERO.
002020*
002030*    LOOP INDICES AND RUNNING COUNTS - ALL COMP SINCE THEY ARE
002040*    NEVER PRINTED, ONLY COMPARED AND STEPPED.
002050 01  WS-COUNTERS.
002060*    PAGE CTR - BINARY, NEVER PRINTED.
002070     05  WS-PAGE-CTR            PIC 99      COMP  VALUE ZERO.
002080*    CUSTOMER COUNT - BINARY, NEVER PRINTED.
002090     05  WS-CUSTOMER-COUNT      PIC 9(5)    COMP  VALUE ZERO.
002100*    RANK - BINARY, NEVER PRINTED.
002110     05  WS-RANK                PIC 9(5)    COMP  VALUE ZERO.
002120*    BIN - BINARY, NEVER PRINTED.
002130     05  WS-BIN                 PIC 9       COMP  VALUE ZERO.
002140*    TEMP IX - BINARY, NEVER PRINTED.
002150     05  WS-TEMP-IX             PIC 9(5)    COMP  VALUE ZERO.
002160*    SCORE SUM - BINARY, NEVER PRINTED.
002170     05  WS-SCORE-SUM           PIC 99      COMP  VALUE ZERO.
002180*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
002190     05  FILLER                 PIC X(05)   VALUE SPACES.
002200*
002210*    COMP-3 HERE BECAUSE THESE TWO ARE COMPARED AND SUBTRACTED
002220*    HEAVILY IN THE RECENCY MATH BUT NEVER EDITED FOR PRINT.
002230 01  WS-RFM-PARAMETERS.
002240*    REFERENCE DAY - PACKED, NEVER PRINTED.
002250     05  WS-REFERENCE-DAY       PIC 9(08)   COMP-3 VALUE ZERO.
002260*    MAX ORDER DAY - PACKED, NEVER PRINTED.
002270     05  WS-MAX-ORDER-DAY       PIC 9(08)   COMP-3 VALUE ZERO.
002280*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
002290     05  FILLER                 PIC X(05)   VALUE SPACES.
002300*
002310*    PARM CARD IS VALIDATED AS TEXT, THEN THE SAME BYTES ARE
002320*    RE-READ AS A NUMBER - AVOIDS AN ABEND WHEN OPERATIONS HANDS
002330*    US A BLANK OR MIS-KEYED CARD.
002340 01  PARM-CARD-NUM  REDEFINES PARM-CARD-REC.
002350*    PARM CARD REF DAY N.
002360     05  PARM-REF-DAY-N         PIC 9(08).
002370*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
002380     05  FILLER                 PIC X(72).
002390*
002400*    THE RUNNING DECIMAL-PLACE COUNT AND THE ACCUMULATED SIGN ARE
002410*    SET AND TESTED ON EVERY CHARACTER OF THE SCAN, SO THEY ARE
002420*    CARRIED AS STANDALONE 77-LEVELS INSTEAD OF GROUP MEMBERS.
002430 77  WS-SIGN-CHAR               PIC X       VALUE '+'.
002440 77  WS-DECIMAL-DIGITS          PIC 9       COMP  VALUE ZERO.
002450*
002460*    UNIT A WORK AREA - STRIPS THE BAHT SIGN, COMMAS AND BLANKS
002470*    OUT OF THE RAW NET-SALES TEXT AND ACCUMULATES THE DIGITS
002480*    LEFT TO RIGHT, KEEPING NO MORE THAN 2 DECIMAL PLACES.
002490 01  WS-CLEANSE-WORK.
002500*    RAW AMOUNT.
002510     05  WS-RAW-AMOUNT          PIC X(14).
002520*    CLEAN VALUE - BINARY, NEVER PRINTED.
002530     05  WS-CLEAN-VALUE         PIC S9(11)  COMP  VALUE ZERO.
002540*    DECIMAL SEEN SWITCH.
002550     05  WS-DECIMAL-SEEN        PIC X       VALUE 'N'.
002560         88  WS-IN-DECIMALS                 VALUE 'Y'.
002570*    DIGIT FOUND SWITCH.
002580     05  WS-DIGIT-FOUND         PIC X       VALUE 'N'.
002590         88  WS-SOME-DIGIT-FOUND            VALUE 'Y'.
002600*    SCAN CHAR.
002610     05  WS-SCAN-CHAR           PIC X.
002620*    SCAN DIGIT - ALTERNATE VIEW, SAME BYTES.
002630     05  WS-SCAN-DIGIT  REDEFINES WS-SCAN-CHAR PIC 9.
002640*    CLEAN AMOUNT.
002650     05  WS-CLEAN-AMOUNT        PIC S9(09)V99 VALUE ZERO.
002660*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
002670     05  FILLER                 PIC X(05)   VALUE SPACES.
002680*
002690*    SEGMENT RULE TABLE - MARKETING DIVISION RULE SHEET MK-01-002.
002700*    LOADED THE SAME WAY WE LOAD THE PRICE GRID ON THE PARK
002710*    TICKET PROGRAM - A FLAT LIST OF VALUES REDEFINED AS A TABLE.
002720*    PRIORITY IS THE OCCURRENCE ORDER - FIRST MATCH WINS.
002730 01  SEGMENT-RULE-VALUES.
002740*    ROW 1  - CHAMPIONS          (R4-5/F4-5/M4-5) - TOP CUSTOMERS.
002750     05  FILLER PIC 9 VALUE 4.
002760     05  FILLER PIC 9 VALUE 5.
002770     05  FILLER PIC 9 VALUE 4.
002780     05  FILLER PIC 9 VALUE 5.
002790     05  FILLER PIC 9 VALUE 4.
002800     05  FILLER PIC 9 VALUE 5.
002810     05  FILLER PIC X(18) VALUE 'Champions'.
002820     05  FILLER PIC X(80) VALUE
002830         'Reward with early access, exclusive offers. Ask for revie
002840-        'ws and referrals.'.
002850*    ROW 2  - LOYAL CUSTOMERS    (R3-5/F3-5/M3-5).
002860     05  FILLER PIC 9 VALUE 3.
002870     05  FILLER PIC 9 VALUE 5.
002880     05  FILLER PIC 9 VALUE 3.
002890     05  FILLER PIC 9 VALUE 5.
002900     05  FILLER PIC 9 VALUE 3.
002910     05  FILLER PIC 9 VALUE 5.
002920     05  FILLER PIC X(18) VALUE 'Loyal Customers'.
002930     05  FILLER PIC X(80) VALUE
002940         'Upsell higher-value products. Engage with loyalty program.'.
002950*    ROW 3  - POTENTIAL LOYALIST (R4-5/F1-3/M3-5).
002960     05  FILLER PIC 9 VALUE 4.
002970     05  FILLER PIC 9 VALUE 5.
002980     05  FILLER PIC 9 VALUE 1.
002990     05  FILLER PIC 9 VALUE 3.
003000     05  FILLER PIC 9 VALUE 3.
003010     05  FILLER PIC 9 VALUE 5.
003020     05  FILLER PIC X(18) VALUE 'Potential Loyalist'.
003030     05  FILLER PIC X(80) VALUE
003040         'Recommend products, offer membership benefits.'.
003050*    ROW 4  - NEW CUSTOMERS      (R4-5/F1-2/M1-5).
003060     05  FILLER PIC 9 VALUE 4.
003070     05  FILLER PIC 9 VALUE 5.
003080     05  FILLER PIC 9 VALUE 1.
003090     05  FILLER PIC 9 VALUE 2.
003100     05  FILLER PIC 9 VALUE 1.
003110     05  FILLER PIC 9 VALUE 5.
003120     05  FILLER PIC X(18) VALUE 'New Customers'.
003130     05  FILLER PIC X(80) VALUE
003140         'Onboarding series, provide excellent support.'.
003150*    ROW 5  - PROMISING          (R3-4/F1-2/M1-3).
003160     05  FILLER PIC 9 VALUE 3.
003170     05  FILLER PIC 9 VALUE 4.
003180     05  FILLER PIC 9 VALUE 1.
003190     05  FILLER PIC 9 VALUE 2.
003200     05  FILLER PIC 9 VALUE 1.
003210     05  FILLER PIC 9 VALUE 3.
003220     05  FILLER PIC X(18) VALUE 'Promising'.
003230     05  FILLER PIC X(80) VALUE
003240         'Create brand awareness, offer first-purchase incentives.'.
003250*    ROW 6  - NEED ATTENTION     (R2-3/F2-3/M2-4).
003260     05  FILLER PIC 9 VALUE 2.
003270     05  FILLER PIC 9 VALUE 3.
003280     05  FILLER PIC 9 VALUE 2.
003290     05  FILLER PIC 9 VALUE 3.
003300     05  FILLER PIC 9 VALUE 2.
003310     05  FILLER PIC 9 VALUE 4.
003320     05  FILLER PIC X(18) VALUE 'Need Attention'.
003330     05  FILLER PIC X(80) VALUE
003340         'Reactivate with limited-time offers, highlight new produc
003350-        'ts.'.
003360*    ROW 7  - ABOUT TO SLEEP     (R1-2/F1-3/M1-2).
003370     05  FILLER PIC 9 VALUE 2.
003380     05  FILLER PIC 9 VALUE 3.
003390     05  FILLER PIC 9 VALUE 1.
003400     05  FILLER PIC 9 VALUE 2.
003410     05  FILLER PIC 9 VALUE 1.
003420     05  FILLER PIC 9 VALUE 2.
003430     05  FILLER PIC X(18) VALUE 'About to Sleep'.
003440     05  FILLER PIC X(80) VALUE
003450         'Re-engage with personalized recommendations.'.
003460*    ROW 8  - AT RISK            (R1-2/F3-5/M3-5).
003470     05  FILLER PIC 9 VALUE 1.
003480     05  FILLER PIC 9 VALUE 2.
003490     05  FILLER PIC 9 VALUE 3.
003500     05  FILLER PIC 9 VALUE 5.
003510     05  FILLER PIC 9 VALUE 3.
003520     05  FILLER PIC 9 VALUE 5.
003530     05  FILLER PIC X(18) VALUE 'At Risk'.
003540     05  FILLER PIC X(80) VALUE
003550         'Send aggressive win-back campaigns, conduct surveys.'.
003560*    ROW 9  - CANT LOSE THEM     (R1-1/F4-5/M4-5).
003570     05  FILLER PIC 9 VALUE 1.
003580     05  FILLER PIC 9 VALUE 1.
003590     05  FILLER PIC 9 VALUE 4.
003600     05  FILLER PIC 9 VALUE 5.
003610     05  FILLER PIC 9 VALUE 4.
003620     05  FILLER PIC 9 VALUE 5.
003630     05  FILLER PIC X(18) VALUE 'Cant Lose Them'.
003640     05  FILLER PIC X(80) VALUE
003650         'Personal outreach, premium support, understand their need
003660-        's.'.
003670*    ROW 10 - HIBERNATING        (R1-2/F1-2/M1-3).
003680     05  FILLER PIC 9 VALUE 1.
003690     05  FILLER PIC 9 VALUE 2.
003700     05  FILLER PIC 9 VALUE 1.
003710     05  FILLER PIC 9 VALUE 2.
003720     05  FILLER PIC 9 VALUE 1.
003730     05  FILLER PIC 9 VALUE 3.
003740     05  FILLER PIC X(18) VALUE 'Hibernating'.
003750     05  FILLER PIC X(80) VALUE
003760         'Offer steep discounts, highlight value proposition.'.
003770*    ROW 11 - LOST                (R1-1/F1-1/M1-2).
003780     05  FILLER PIC 9 VALUE 1.
003790     05  FILLER PIC 9 VALUE 1.
003800     05  FILLER PIC 9 VALUE 1.
003810     05  FILLER PIC 9 VALUE 1.
003820     05  FILLER PIC 9 VALUE 1.
003830     05  FILLER PIC 9 VALUE 2.
003840     05  FILLER PIC X(18) VALUE 'Lost'.
003850     05  FILLER PIC X(80) VALUE
003860         'Attempt reactivation, but focus budget elsewhere.'.
003870*    SEGMENT RULE TABLE - ALTERNATE VIEW, SAME BYTES.
003880 01  SEGMENT-RULE-TABLE  REDEFINES SEGMENT-RULE-VALUES.
003890*    SEGMENT RULE TABLE.
003900     05  SEG-RULE OCCURS 11 TIMES INDEXED BY SEG-IX.
003910*    SEGMENT R LOW.
003920         10  SEG-R-LOW          PIC 9.
003930*    SEGMENT R HIGH.
003940         10  SEG-R-HIGH         PIC 9.
003950*    SEGMENT F LOW.
003960         10  SEG-F-LOW          PIC 9.
003970*    SEGMENT F HIGH.
003980         10  SEG-F-HIGH         PIC 9.
003990*    SEGMENT M LOW.
004000         10  SEG-M-LOW          PIC 9.
004010*    SEGMENT M HIGH.
004020         10  SEG-M-HIGH         PIC 9.
004030*    SEGMENT NAME.
004040         10  SEG-NAME           PIC X(18).
004050*    SEGMENT STRATEGY.
004060         10  SEG-STRATEGY       PIC X(80).
004070*
004080*    CUSTOMER WORK TABLE - ONE ENTRY PER DISTINCT CUSTOMER SEEN
004090*    ON THE ORDER FILE.  EACH CUSTOMER CARRIES ITS OWN LIST OF
004100*    DISTINCT ORDER NUMBERS SO FREQUENCY CAN BE COUNTED WITHOUT A
004110*    SORT PASS (SEE MK-95-009 ABOVE).
004120 01  CUSTOMER-TABLE.
004130*    CUSTOMER ENTRY TABLE.
004140     05  CUST-ENTRY OCCURS 1500 TIMES.
004150*    CUSTOMER ID.
004160         10  CUST-ID                PIC X(10).
004170*    CUSTOMER LATEST DAY - PACKED, NEVER PRINTED.
004180         10  CUST-LATEST-DAY        PIC 9(08) COMP-3.
004190*    CUSTOMER ORDER COUNT - BINARY, NEVER PRINTED.
004200         10  CUST-ORDER-COUNT       PIC 9(3)  COMP.
004210*    CUSTOMER ORDER ID LIST TABLE.
004220         10  CUST-ORDER-ID-LIST OCCURS 40 TIMES.
004230*    CUSTOMER ORDER ID.
004240             15  CUST-ORDER-ID      PIC X(12).
004250*    CUSTOMER MONETARY.
004260         10  CUST-MONETARY          PIC S9(09)V99.
004270*    CUSTOMER RECENCY.
004280         10  CUST-RECENCY           PIC 9(05).
004290*    CUSTOMER FREQUENCY.
004300         10  CUST-FREQUENCY         PIC 9(05).
004310*    CUSTOMER R SCORE.
004320         10  CUST-R-SCORE           PIC 9.
004330*    CUSTOMER F SCORE.
004340         10  CUST-F-SCORE           PIC 9.
004350*    CUSTOMER M SCORE.
004360         10  CUST-M-SCORE           PIC 9.
004370*    CUSTOMER SEGMENT IDX - BINARY, NEVER PRINTED.
004380         10  CUST-SEG-IDX           PIC 99  COMP.
004390*    CUSTOMER SEGMENT CODE.
004400         10  CUST-SEGMENT-CODE      PIC X(03).
004410*
004420*    THREE SEPARATE INDEX ARRAYS SO THE MONETARY, FREQUENCY AND
004430*    RECENCY SORTS CAN RUN INDEPENDENTLY WITHOUT DISTURBING ONE
004440*    ANOTHER'S RANKING.
004450 01  WS-SORT-ARRAYS.
004460*    SORT IX M TABLE.
004470     05  WS-SORT-IX-M  OCCURS 1500 TIMES PIC 9(5) COMP.
004480*    SORT IX F TABLE.
004490     05  WS-SORT-IX-F  OCCURS 1500 TIMES PIC 9(5) COMP.
004500*    SORT IX R TABLE.
004510     05  WS-SORT-IX-R  OCCURS 1500 TIMES PIC 9(5) COMP.
004520*
004530*    SEGMENT TOTALS RUN PARALLEL TO SEGMENT-RULE-TABLE - SUBSCRIPT
004540*    CUST-SEG-IDX INDEXES BOTH TABLES THE SAME WAY.
004550 01  SEGMENT-TOTALS-TABLE.
004560*    SEGMENT TOTAL ENTRY TABLE.
004570     05  SGT-ENTRY OCCURS 11 TIMES.
004580*    SEGMENT TOTAL COUNT - BINARY, NEVER PRINTED.
004590         10  SGT-COUNT              PIC 9(5)      COMP  VALUE ZERO.
004600*    SEGMENT TOTAL RECENCY SUM - BINARY, NEVER PRINTED.
004610         10  SGT-RECENCY-SUM        PIC 9(9)      COMP  VALUE ZERO.
004620*    SEGMENT TOTAL FREQUENCY SUM - BINARY, NEVER PRINTED.
004630         10  SGT-FREQUENCY-SUM      PIC 9(9)      COMP  VALUE ZERO.
004640*    SEGMENT TOTAL MONETARY SUM.
004650         10  SGT-MONETARY-SUM       PIC S9(11)V99       VALUE ZERO.
004660*    SEGMENT SORT IX TABLE.
004670 01  WS-SEG-SORT-IX  OCCURS 11 TIMES PIC 99 COMP.
004680*
004690*    REPORT-WIDE CUSTOMER COUNT AND MONETARY TOTAL - THE
004700*    DENOMINATOR FOR EVERY PCT-OF-TOTAL COLUMN ON THE REPORT.
004710 01  WS-GRAND-TOTALS.
004720*    GRAND TOTAL CUSTOMERS - BINARY, NEVER PRINTED.
004730     05  WS-GT-CUSTOMERS        PIC 9(9)      COMP  VALUE ZERO.
004740*    GRAND TOTAL MONETARY.
004750     05  WS-GT-MONETARY         PIC S9(11)V99       VALUE ZERO.
004760*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
004770     05  FILLER                 PIC X(05)   VALUE SPACES.
004780*
004790*    RUNNING HEAD LAYOUT - DATE ON THE LEFT, TITLE CENTERED,
004800*    PAGE NUMBER ON THE RIGHT.  SAME SKELETON AS THE OTHER
004810*    DIVISION REPORTS PER THE 08/30/02 CHANGE ABOVE.
004820 01  COMPANY-TITLE.
004830     05  FILLER              PIC X(6)    VALUE 'DATE: '.
004840*    OUTPUT MONTH.
004850     05  O-MONTH             PIC 99.
004860     05  FILLER              PIC X       VALUE '/'.
004870*    OUTPUT DAY.
004880     05  O-DAY               PIC 99.
004890     05  FILLER              PIC X       VALUE '/'.
004900*    OUTPUT YEAR.
004910     05  O-YEAR              PIC 9(4).
004920*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
004930     05  FILLER              PIC X(37)   VALUE SPACES.
004940*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
004950     05  FILLER              PIC X(34)   VALUE
004960         'CUSTOMER RFM SEGMENT SUMMARY - CBLANL06'.
004970*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
004980     05  FILLER              PIC X(30)   VALUE SPACES.
004990     05  FILLER              PIC X(6)    VALUE 'PAGE: '.
005000*    OUTPUT PCTR.
005010     05  O-PCTR              PIC Z9.
005020*
005030*    ONE COLUMN PER SEGMENT-DETAIL-LINE FIELD BELOW, SAME ORDER.
005040 01  COLUMN-HEADING-1.
005050*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005060     05  FILLER   PIC X(18)  VALUE SPACES.
005070     05  FILLER   PIC X(7)   VALUE 'SEGMENT'.
005080*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005090     05  FILLER   PIC X(10)  VALUE SPACES.
005100     05  FILLER   PIC X(9)   VALUE 'CUSTOMERS'.
005110*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005120     05  FILLER   PIC X(6)   VALUE SPACES.
005130     05  FILLER   PIC X(7)   VALUE 'AVG-REC'.
005140*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005150     05  FILLER   PIC X(4)   VALUE SPACES.
005160     05  FILLER   PIC X(8)   VALUE 'AVG-FREQ'.
005170*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005180     05  FILLER   PIC X(4)   VALUE SPACES.
005190     05  FILLER   PIC X(11)  VALUE 'AVG-MONETRY'.
005200*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005210     05  FILLER   PIC X(4)   VALUE SPACES.
005220     05  FILLER   PIC X(11)  VALUE 'TOT-MONETRY'.
005230*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005240     05  FILLER   PIC X(5)   VALUE SPACES.
005250     05  FILLER   PIC X(8)   VALUE 'PCT-CUST'.
005260*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005270     05  FILLER   PIC X(4)   VALUE SPACES.
005280     05  FILLER   PIC X(7)   VALUE 'PCT-REV'.
005290*
005300*    ONE PRINTED LINE PER NON-EMPTY SEGMENT - AVERAGES ARE
005310*    ROUNDED, TOTALS AND PERCENTAGES CARRY 1 DECIMAL.
005320 01  SEGMENT-DETAIL-LINE.
005330*    OUTPUT SEGMENT NAME.
005340     05  O-SEG-NAME          PIC X(18).
005350*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005360     05  FILLER              PIC X(2)    VALUE SPACES.
005370*    OUTPUT SEGMENT CUSTOMERS.
005380     05  O-SEG-CUSTOMERS     PIC ZZ,ZZ9.
005390*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005400     05  FILLER              PIC X(4)    VALUE SPACES.
005410*    OUTPUT SEGMENT AVG REC.
005420     05  O-SEG-AVG-REC       PIC ZZ,ZZ9.99.
005430*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005440     05  FILLER              PIC X(2)    VALUE SPACES.
005450*    OUTPUT SEGMENT AVG FREQ.
005460     05  O-SEG-AVG-FREQ      PIC ZZ,ZZ9.99.
005470*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005480     05  FILLER              PIC X(2)    VALUE SPACES.
005490*    OUTPUT SEGMENT AVG MON - EDITED FOR PRINT.
005500     05  O-SEG-AVG-MON       PIC $$,$$$,$$9.99-.
005510*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005520     05  FILLER              PIC X(2)    VALUE SPACES.
005530*    OUTPUT SEGMENT TOT MON - EDITED FOR PRINT.
005540     05  O-SEG-TOT-MON       PIC $$,$$$,$$$,$$9.99-.
005550*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005560     05  FILLER              PIC X(2)    VALUE SPACES.
005570*    OUTPUT SEGMENT PCT CUST.
005580     05  O-SEG-PCT-CUST      PIC ZZ9.9.
005590*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005600     05  FILLER              PIC X(3)    VALUE SPACES.
005610*    OUTPUT SEGMENT PCT REV.
005620     05  O-SEG-PCT-REV       PIC ZZ9.9.
005630*
005640*    GRAND TOTAL LINE PRINTED ONCE AFTER ALL 11 SEGMENT ROWS.
005650 01  SEGMENT-TOTAL-LINE.
005660     05  FILLER              PIC X(18)   VALUE 'TOTAL - ALL SEGS'.
005670*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005680     05  FILLER              PIC X(2)    VALUE SPACES.
005690*    OUTPUT GRAND TOTAL CUSTOMERS.
005700     05  O-GT-CUSTOMERS      PIC ZZ,ZZ9.
005710*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005720     05  FILLER              PIC X(29)   VALUE SPACES.
005730*    OUTPUT GRAND TOTAL MONETARY - EDITED FOR PRINT.
005740     05  O-GT-MONETARY       PIC $$,$$$,$$$,$$9.99-.
005750*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005760     05  FILLER              PIC X(2)    VALUE SPACES.
005770*    OUTPUT GRAND TOTAL PCT CUST.
005780     05  O-GT-PCT-CUST       PIC ZZ9.9.
005790*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005800     05  FILLER              PIC X(3)    VALUE SPACES.
005810*    OUTPUT GRAND TOTAL PCT REV.
005820     05  O-GT-PCT-REV        PIC ZZ9.9.
005830*
005840*    SPACER LINE BETWEEN THE COLUMN HEADING AND THE FIRST
005850*    DETAIL LINE.
005860 01  BLANK-LINE.
005870*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005880     05  FILLER              PIC X(132)  VALUE SPACES.
005890*
005900 PROCEDURE DIVISION.
005910*
005920 0000-CBLANL06.
005930*    MAINLINE CONTROL - READ-COMPUTE-WRITE SHAPE THE SAME AS
005940*    EVERY OTHER CBLANL PROGRAM IN THIS SHOP.  NOTHING BUSINESS
005950*    SPECIFIC HAPPENS HERE, JUST THE OPEN/PROCESS/CLOSE SKELETON.
005960     PERFORM 1000-INIT.
005970*    PROCESS ONE ORDER LINE.
005980     PERFORM 2000-MAINLINE
005990         UNTIL NO-MORE-RECORDS.
006000*    FINISH THE RUN.
006010     PERFORM 3000-CLOSING.
006020*    END OF JOB.
006030     STOP RUN.
006040*
006050 1000-INIT.
006060*    RUN DATE FOR THE REPORT HEADING COMES OFF THE SYSTEM CLOCK,
006070*    NOT OFF THE ORDER FILE - THE ORDER FILE'S OWN DATE FIELD IS
006080*    A SERIAL DAY NUMBER USED ONLY FOR RECENCY MATH (SEE 3100).
006090     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE.
006100*    CARRY CUR MONTH INTO OUTPUT MONTH.
006110     MOVE WS-CUR-MONTH TO O-MONTH.
006120*    CARRY CUR DAY INTO OUTPUT DAY.
006130     MOVE WS-CUR-DAY   TO O-DAY.
006140*    CARRY CUR YEAR INTO OUTPUT YEAR.
006150     MOVE WS-CUR-YEAR  TO O-YEAR.
006160*
006170     OPEN INPUT ORDER-MASTER.
006180*    OPEN OUTPUT RFM-OUT.
006190     OPEN OUTPUT RFM-OUT.
006200*    OPEN OUTPUT SEGRPT.
006210     OPEN OUTPUT SEGRPT.
006220*
006230     IF RFM-PARM-CARD-PRESENT
006240         PERFORM 1050-READ-PARM-CARD
006250     END-IF.
006260*
006270     PERFORM 9000-READ-ORDER.
006280*
006290 1050-READ-PARM-CARD.
006300*    OPTIONAL - MOST RUNS HAVE NO PARM CARD AT ALL, SO A MISSING
006310*    FILE AT END JUST LEAVES THE CARD BLANK AND THE VALIDATION
006320*    BELOW FAILS QUIETLY AND FALLS BACK TO MAX-ORDER-DAY + 1.
006330     OPEN INPUT RFM-PARM.
006340*    READ THE NEXT RFM PARM RECORD.
006350     READ RFM-PARM
006360         AT END
006370             MOVE SPACES TO PARM-CARD-REC
006380     END-READ.
006390*    CLOSE RFM-PARM.
006400     CLOSE RFM-PARM.
006410*
006420     IF PARM-REF-DAY-X IS NUMERIC
006430         MOVE 'Y' TO WS-PARM-VALID
006440         MOVE PARM-REF-DAY-N TO WS-REFERENCE-DAY
006450     END-IF.
006460*
006470 2000-MAINLINE.
006480*    ONE PASS PER ORDER LINE - CLEAN THE AMOUNT, ROLL IT INTO
006490*    THE CUSTOMER WORK TABLE, THEN PULL THE NEXT LINE.
006500     PERFORM 2050-CLEANSE-AMOUNT THRU 2050-EXIT.
006510*    ROLL THIS ORDER INTO THE CUSTOMER TOTALS.
006520     PERFORM 2100-ACCUM-ORDER.
006530*    READ THE NEXT ORDER LINE.
006540     PERFORM 9000-READ-ORDER.
006550*
006560*    UNIT A - AMOUNT CLEANSING.  STRIPS THE BAHT SIGN, COMMAS AND
006570*    BLANKS FROM ORD-NET-SALES AND BUILDS A SIGNED AMOUNT KEEPING
006580*    NO MORE THAN 2 DECIMAL PLACES.  AN EMPTY OR ALL-JUNK FIELD
006590*    COMES BACK AS ZERO.
006600 2050-CLEANSE-AMOUNT.
006610*    CARRY ORDER NET SALES INTO RAW AMOUNT.
006620     MOVE ORD-NET-SALES  TO WS-RAW-AMOUNT.
006630*    CARRY ZERO INTO CLEAN VALUE.
006640     MOVE ZERO           TO WS-CLEAN-VALUE.
006650*    CARRY ZERO INTO DECIMAL DIGITS.
006660     MOVE ZERO           TO WS-DECIMAL-DIGITS.
006670*    CARRY '+' INTO SIGN CHAR.
006680     MOVE '+'             TO WS-SIGN-CHAR.
006690*    CARRY 'N' INTO DECIMAL SEEN.
006700     MOVE 'N'             TO WS-DECIMAL-SEEN.
006710*    CARRY 'N' INTO DIGIT FOUND.
006720     MOVE 'N'             TO WS-DIGIT-FOUND.
006730*
006740     IF WS-RAW-AMOUNT = SPACES
006750         MOVE ZERO TO WS-CLEAN-AMOUNT
006760         GO TO 2050-EXIT
006770     END-IF.
006780*
006790     PERFORM 2060-SCAN-AMOUNT
006800         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 14.
006810*
006820     IF NOT WS-SOME-DIGIT-FOUND
006830         MOVE ZERO TO WS-CLEAN-AMOUNT
006840         GO TO 2050-EXIT
006850     END-IF.
006860*
006870     IF WS-DECIMAL-DIGITS = 0
006880         COMPUTE WS-CLEAN-VALUE = WS-CLEAN-VALUE * 100
006890     END-IF.
006900*    CHECK DECIMAL DIGITS = 1.
006910     IF WS-DECIMAL-DIGITS = 1
006920         COMPUTE WS-CLEAN-VALUE = WS-CLEAN-VALUE * 10
006930     END-IF.
006940*
006950     IF WS-SIGN-CHAR = '-'
006960         COMPUTE WS-CLEAN-AMOUNT = (WS-CLEAN-VALUE * -1) / 100
006970     ELSE
006980         COMPUTE WS-CLEAN-AMOUNT = WS-CLEAN-VALUE / 100
006990     END-IF.
007000 2050-EXIT.
007010     EXIT.
007020*
007030 2060-SCAN-AMOUNT.
007040*    ONE CHARACTER OF THE RAW FIELD PER CALL.  COMMAS AND THE
007050*    BAHT SYMBOL ARE JUST DROPPED; THE SIGN CHARACTER CAN SHOW
007060*    UP ANYWHERE IN THE FIELD ON THE POS EXTRACT SO IT IS NOT
007070*    ASSUMED TO BE THE FIRST CHARACTER.
007080     MOVE WS-RAW-AMOUNT(WS-IX:1) TO WS-SCAN-CHAR.
007090*    WALK THE CONDITIONS IN ORDER, FIRST MATCH WINS.
007100     EVALUATE TRUE
007110         WHEN WS-SCAN-CHAR = SPACE
007120             CONTINUE
007130         WHEN WS-SCAN-CHAR = ','
007140             CONTINUE
007150         WHEN WS-SCAN-CHAR = '-'
007160             MOVE '-' TO WS-SIGN-CHAR
007170         WHEN WS-SCAN-CHAR = '+'
007180             MOVE '+' TO WS-SIGN-CHAR
007190         WHEN WS-SCAN-CHAR = '.'
007200             IF NOT WS-IN-DECIMALS
007210                 MOVE 'Y' TO WS-DECIMAL-SEEN
007220             END-IF
007230         WHEN WS-SCAN-CHAR IS NUMERIC
007240             MOVE 'Y' TO WS-DIGIT-FOUND
007250             IF NOT WS-IN-DECIMALS
007260                 COMPUTE WS-CLEAN-VALUE =
007270                     WS-CLEAN-VALUE * 10 + WS-SCAN-DIGIT
007280             ELSE
007290                 IF WS-DECIMAL-DIGITS < 2
007300                     COMPUTE WS-CLEAN-VALUE =
007310                         WS-CLEAN-VALUE * 10 + WS-SCAN-DIGIT
007320                     ADD 1 TO WS-DECIMAL-DIGITS
007330                 END-IF
007340             END-IF
007350         WHEN OTHER
007360             CONTINUE
007370     END-EVALUATE.
007380*
007390*    UNIT B STEP 2 - ACCUMULATE THE CLEANSED LINE INTO THE
007400*    CUSTOMER WORK TABLE (LATEST ORDER DAY, DISTINCT ORDER
007410*    COUNT, MONETARY TOTAL) AND TRACK THE GLOBAL MAXIMUM DAY.
007420 2100-ACCUM-ORDER.
007430*    CHECK ORDER ORDER DATE > MAX ORDER DAY.
007440     IF ORD-ORDER-DATE > WS-MAX-ORDER-DAY
007450         MOVE ORD-ORDER-DATE TO WS-MAX-ORDER-DAY
007460     END-IF.
007470*
007480     PERFORM 2110-FIND-OR-ADD-CUSTOMER.
007490*
007500     IF ORD-ORDER-DATE > CUST-LATEST-DAY(WS-KX)
007510         MOVE ORD-ORDER-DATE TO CUST-LATEST-DAY(WS-KX)
007520     END-IF.
007530*    DERIVE CUSTOMER MONETARY.
007540     COMPUTE CUST-MONETARY(WS-KX) =
007550         CUST-MONETARY(WS-KX) + WS-CLEAN-AMOUNT.
007560*
007570     PERFORM 2120-FIND-OR-ADD-ORDER-ID.
007580*
007590 2110-FIND-OR-ADD-CUSTOMER.
007600*    LINEAR SCAN OF THE CUSTOMER TABLE BUILT SO FAR - FINE AT
007610*    THE CUSTOMER COUNTS THIS STUDY RUNS AT.  WS-KX COMES BACK
007620*    ZERO WHEN THE CUSTOMER ID HAS NOT BEEN SEEN YET.
007630     MOVE ZERO TO WS-KX.
007640*    TEST ONE CUSTOMER-TABLE SLOT.
007650     PERFORM 2111-SCAN-CUSTOMER
007660         VARYING WS-IX FROM 1 BY 1
007670             UNTIL WS-IX > WS-CUSTOMER-COUNT OR WS-KX NOT = ZERO.
007680*
007690     IF WS-KX = ZERO
007700         ADD 1 TO WS-CUSTOMER-COUNT
007710         MOVE WS-CUSTOMER-COUNT TO WS-KX
007720         MOVE ORD-CUSTOMER-ID TO CUST-ID(WS-KX)
007730         MOVE ZERO TO CUST-LATEST-DAY(WS-KX)
007740         MOVE ZERO TO CUST-ORDER-COUNT(WS-KX)
007750         MOVE ZERO TO CUST-MONETARY(WS-KX)
007760     END-IF.
007770*
007780 2111-SCAN-CUSTOMER.
007790*    ONE TABLE ROW PER CALL FROM THE PERFORM VARYING ABOVE.
007800     IF CUST-ID(WS-IX) = ORD-CUSTOMER-ID
007810         MOVE WS-IX TO WS-KX
007820     END-IF.
007830*
007840 2120-FIND-OR-ADD-ORDER-ID.
007850*    DISTINCT ORDER COUNT FOR FREQUENCY IS BUILT BY KEEPING A
007860*    SMALL LIST OF ORDER-IDS ALREADY SEEN FOR THIS CUSTOMER -
007870*    A CUSTOMER WITH MORE THAN 40 DISTINCT ORDERS IN THE STUDY
007880*    WINDOW STOPS ACCUMULATING NEW ONES BUT KEEPS ITS MONETARY
007890*    TOTAL GROWING; NONE HAVE COME CLOSE IN PRACTICE.
007900     MOVE 'N' TO WS-MATCH-SWITCH.
007910*    TEST ONE ORDER-ID SLOT.
007920     PERFORM 2121-SCAN-ORDER-ID
007930         VARYING WS-JX FROM 1 BY 1
007940             UNTIL WS-JX > CUST-ORDER-COUNT(WS-KX)
007950                 OR WS-RULE-MATCHED.
007960*
007970     IF NOT WS-RULE-MATCHED
007980         IF CUST-ORDER-COUNT(WS-KX) < 40
007990             ADD 1 TO CUST-ORDER-COUNT(WS-KX)
008000             MOVE ORD-ORDER-ID TO
008010                 CUST-ORDER-ID(WS-KX, CUST-ORDER-COUNT(WS-KX))
008020         END-IF
008030     END-IF.
008040*
008050 2121-SCAN-ORDER-ID.
008060*    ONE ENTRY OF THIS CUSTOMER'S ORDER-ID LIST PER CALL.
008070     IF CUST-ORDER-ID(WS-KX, WS-JX) = ORD-ORDER-ID
008080         MOVE 'Y' TO WS-MATCH-SWITCH
008090     END-IF.
008100*
008110 3000-CLOSING.
008120*    ESTABLISH THE AS-OF DATE.
008130     PERFORM 3100-COMPUTE-REFERENCE-DAY.
008140*    DERIVE RECENCY AND FREQUENCY.
008150     PERFORM 3150-BUILD-RECENCY-FREQUENCY.
008160*    SCORE ALL THREE RFM DIMENSIONS.
008170     PERFORM 3200-SCORE-CUSTOMERS.
008180*    ASSIGN A SEGMENT TO ONE CUSTOMER.
008190     PERFORM 3300-PROCESS-CUSTOMERS
008200         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-CUSTOMER-COUNT.
008210*    PUT THE SEGMENTS IN REPORT ORDER.
008220     PERFORM 3600-SORT-SEGMENT-TOTALS.
008230*    PRINT THE SEGMENT SUMMARY REPORT.
008240     PERFORM 3700-SEGMENT-REPORT.
008250*
008260     CLOSE ORDER-MASTER.
008270*    CLOSE RFM-OUT.
008280     CLOSE RFM-OUT.
008290*    CLOSE SEGRPT.
008300     CLOSE SEGRPT.
008310*
008320*    UNIT B STEP 3 - REFERENCE DAY IS THE EXTERNAL OVERRIDE WHEN
008330*    ONE WAS SUPPLIED, OTHERWISE MAX ORDER DAY PLUS ONE.
008340 3100-COMPUTE-REFERENCE-DAY.
008350*    CHECK NOT PARM IS VALID.
008360     IF NOT WS-PARM-IS-VALID
008370         COMPUTE WS-REFERENCE-DAY = WS-MAX-ORDER-DAY + 1
008380     END-IF.
008390*
008400*    UNIT B STEP 4 - RECENCY AND FREQUENCY FOR EVERY CUSTOMER.
008410 3150-BUILD-RECENCY-FREQUENCY.
008420*    DERIVE ONE CUSTOMER'S RECENCY/FREQUENCY.
008430     PERFORM 3151-ONE-CUSTOMER-RF
008440         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-CUSTOMER-COUNT.
008450*
008460 3151-ONE-CUSTOMER-RF.
008470*    ONE CUSTOMER ROW PER CALL FROM 3150 ABOVE.
008480     COMPUTE CUST-RECENCY(WS-IX) =
008490         WS-REFERENCE-DAY - CUST-LATEST-DAY(WS-IX).
008500*    CARRY CUSTOMER ORDER COUNT INTO CUSTOMER FREQUENCY.
008510     MOVE CUST-ORDER-COUNT(WS-IX) TO CUST-FREQUENCY(WS-IX).
008520*
008530*    UNIT B STEP 5 - QUINTILE SCORING, ONE DIMENSION AT A TIME.
008540 3200-SCORE-CUSTOMERS.
008550*    RANK CUSTOMERS BY MONETARY VALUE.
008560     PERFORM 3210-SCORE-MONETARY.
008570*    RANK CUSTOMERS BY ORDER FREQUENCY.
008580     PERFORM 3220-SCORE-FREQUENCY.
008590*    RANK CUSTOMERS BY RECENCY.
008600     PERFORM 3230-SCORE-RECENCY.
008610*
008620 3210-SCORE-MONETARY.
008630*    LOAD THE INDEX ARRAY, BUBBLE IT INTO MONETARY ASCENDING
008640*    ORDER, THEN WALK THE SORTED ORDER ASSIGNING QUINTILE BINS -
008650*    SAME THREE-STEP SHAPE REPEATS FOR FREQUENCY AND RECENCY.
008660     PERFORM 3211-LOAD-MONETARY-IX
008670         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-CUSTOMER-COUNT.
008680*    BUBBLE-SORT THE MONETARY INDEX.
008690     PERFORM 3212-MONETARY-BUBBLE
008700         VARYING WS-IX FROM WS-CUSTOMER-COUNT BY -1 UNTIL WS-IX <= 1.
008710*    HAND OUT MONETARY QUINTILE SCORES.
008720     PERFORM 3213-ASSIGN-MONETARY-SCORE
008730         VARYING WS-RANK FROM 1 BY 1 UNTIL WS-RANK > WS-CUSTOMER-COUNT.
008740*
008750 3211-LOAD-MONETARY-IX.
008760*    STARTS THE INDEX ARRAY IN CUSTOMER-TABLE ORDER SO THE
008770*    BUBBLE PASS BELOW HAS SOMETHING TO SWAP.
008780     MOVE WS-IX TO WS-SORT-IX-M(WS-IX).
008790*
008800 3212-MONETARY-BUBBLE.
008810*    STRAIGHT INDEX BUBBLE SORT - THE TABLE OF CUSTOMER ROWS
008820*    ITSELF NEVER MOVES, ONLY THE SUBSCRIPT ARRAY DOES, SO THE
008830*    SAME SORTED ORDER CAN BE REUSED FOR SEVERAL PURPOSES.
008840     PERFORM 3212A-MONETARY-PASS
008850         VARYING WS-JX FROM 1 BY 1 UNTIL WS-JX >= WS-IX.
008860*
008870 3212A-MONETARY-PASS.
008880*    ONE COMPARE-AND-SWAP OF ADJACENT INDEX SLOTS.
008890     IF CUST-MONETARY(WS-SORT-IX-M(WS-JX)) >
008900        CUST-MONETARY(WS-SORT-IX-M(WS-JX + 1))
008910         MOVE WS-SORT-IX-M(WS-JX)     TO WS-TEMP-IX
008920         MOVE WS-SORT-IX-M(WS-JX + 1) TO WS-SORT-IX-M(WS-JX)
008930         MOVE WS-TEMP-IX              TO WS-SORT-IX-M(WS-JX + 1)
008940     END-IF.
008950*
008960 3213-ASSIGN-MONETARY-SCORE.
008970*    WS-RANK IS THE CUSTOMER'S POSITION IN SORTED (ASCENDING)
008980*    ORDER; THE BIN FORMULA SPLITS THAT INTO 5 EQUAL-SIZED
008990*    GROUPS 1 (LOWEST) THROUGH 5 (HIGHEST), TRUNCATING ON
009000*    INTEGER DIVIDE THE SAME WAY THE MARKETING SPEC SPELLS IT.
009010     COMPUTE WS-BIN =
009020         ((WS-RANK - 1) * 5) / WS-CUSTOMER-COUNT + 1.
009030*    CARRY BIN INTO CUSTOMER M SCORE.
009040     MOVE WS-BIN TO CUST-M-SCORE(WS-SORT-IX-M(WS-RANK)).
009050*
009060 3220-SCORE-FREQUENCY.
009070*    SAME LOAD/BUBBLE/ASSIGN SHAPE AS 3210, KEYED ON DISTINCT
009080*    ORDER COUNT INSTEAD OF MONETARY TOTAL.
009090     PERFORM 3221-LOAD-FREQUENCY-IX
009100         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-CUSTOMER-COUNT.
009110*    BUBBLE-SORT THE FREQUENCY INDEX.
009120     PERFORM 3222-FREQUENCY-BUBBLE
009130         VARYING WS-IX FROM WS-CUSTOMER-COUNT BY -1 UNTIL WS-IX <= 1.
009140*    HAND OUT FREQUENCY QUINTILE SCORES.
009150     PERFORM 3223-ASSIGN-FREQUENCY-SCORE
009160         VARYING WS-RANK FROM 1 BY 1 UNTIL WS-RANK > WS-CUSTOMER-COUNT.
009170*
009180 3221-LOAD-FREQUENCY-IX.
009190*    STARTS THE FREQUENCY INDEX ARRAY IN TABLE ORDER.
009200     MOVE WS-IX TO WS-SORT-IX-F(WS-IX).
009210*
009220 3222-FREQUENCY-BUBBLE.
009230*    SAME INDEX BUBBLE TECHNIQUE AS 3212, ON FREQUENCY.
009240     PERFORM 3222A-FREQUENCY-PASS
009250         VARYING WS-JX FROM 1 BY 1 UNTIL WS-JX >= WS-IX.
009260*
009270 3222A-FREQUENCY-PASS.
009280*    ONE COMPARE-AND-SWAP OF ADJACENT FREQUENCY INDEX SLOTS.
009290     IF CUST-FREQUENCY(WS-SORT-IX-F(WS-JX)) >
009300        CUST-FREQUENCY(WS-SORT-IX-F(WS-JX + 1))
009310         MOVE WS-SORT-IX-F(WS-JX)     TO WS-TEMP-IX
009320         MOVE WS-SORT-IX-F(WS-JX + 1) TO WS-SORT-IX-F(WS-JX)
009330         MOVE WS-TEMP-IX              TO WS-SORT-IX-F(WS-JX + 1)
009340     END-IF.
009350*
009360 3223-ASSIGN-FREQUENCY-SCORE.
009370*    SAME QUINTILE FORMULA AS 3213, KEYED ON FREQUENCY RANK.
009380     COMPUTE WS-BIN =
009390         ((WS-RANK - 1) * 5) / WS-CUSTOMER-COUNT + 1.
009400*    CARRY BIN INTO CUSTOMER F SCORE.
009410     MOVE WS-BIN TO CUST-F-SCORE(WS-SORT-IX-F(WS-RANK)).
009420*
009430*    RECENCY SORTS ASCENDING THE SAME AS THE OTHER TWO, THEN THE
009440*    BIN IS FLIPPED (6 MINUS BIN) SO THE MOST RECENT CUSTOMER
009450*    GETS THE HIGH SCORE.
009460 3230-SCORE-RECENCY.
009470*    LOAD THE RECENCY SORT INDEX.
009480     PERFORM 3231-LOAD-RECENCY-IX
009490         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-CUSTOMER-COUNT.
009500*    BUBBLE-SORT THE RECENCY INDEX.
009510     PERFORM 3232-RECENCY-BUBBLE
009520         VARYING WS-IX FROM WS-CUSTOMER-COUNT BY -1 UNTIL WS-IX <= 1.
009530*    HAND OUT RECENCY QUINTILE SCORES.
009540     PERFORM 3233-ASSIGN-RECENCY-SCORE
009550         VARYING WS-RANK FROM 1 BY 1 UNTIL WS-RANK > WS-CUSTOMER-COUNT.
009560*
009570 3231-LOAD-RECENCY-IX.
009580*    STARTS THE RECENCY INDEX ARRAY IN TABLE ORDER.
009590     MOVE WS-IX TO WS-SORT-IX-R(WS-IX).
009600*
009610 3232-RECENCY-BUBBLE.
009620*    SAME INDEX BUBBLE TECHNIQUE AS 3212, ON RECENCY (DAYS
009630*    SINCE LAST ORDER, SO SMALLEST IS BEST).
009640     PERFORM 3232A-RECENCY-PASS
009650         VARYING WS-JX FROM 1 BY 1 UNTIL WS-JX >= WS-IX.
009660*
009670 3232A-RECENCY-PASS.
009680*    ONE COMPARE-AND-SWAP OF ADJACENT RECENCY INDEX SLOTS.
009690     IF CUST-RECENCY(WS-SORT-IX-R(WS-JX)) >
009700        CUST-RECENCY(WS-SORT-IX-R(WS-JX + 1))
009710         MOVE WS-SORT-IX-R(WS-JX)     TO WS-TEMP-IX
009720         MOVE WS-SORT-IX-R(WS-JX + 1) TO WS-SORT-IX-R(WS-JX)
009730         MOVE WS-TEMP-IX              TO WS-SORT-IX-R(WS-JX + 1)
009740     END-IF.
009750*
009760 3233-ASSIGN-RECENCY-SCORE.
009770*    RECENCY SORTS SMALLEST-DAYS-FIRST LIKE THE OTHER TWO, BUT
009780*    A SMALL DAY COUNT MEANS A GOOD CUSTOMER, SO THE BIN IS
009790*    FLIPPED (6 MINUS BIN) BEFORE IT IS STORED.
009800     COMPUTE WS-BIN =
009810         ((WS-RANK - 1) * 5) / WS-CUSTOMER-COUNT + 1.
009820*    DERIVE CUSTOMER R SCORE.
009830     COMPUTE CUST-R-SCORE(WS-SORT-IX-R(WS-RANK)) = 6 - WS-BIN.
009840*
009850*    UNIT B STEPS 6-8, ONE CUSTOMER AT A TIME - SEGMENT ASSIGN,
009860*    ROLL INTO THE SEGMENT TOTALS, WRITE THE RFM RECORD.
009870 3300-PROCESS-CUSTOMERS.
009880*    WALK THE RULE TABLE FOR A MATCH.
009890     PERFORM 3310-ASSIGN-SEGMENT.
009900*    ROLL THIS CUSTOMER INTO ITS SEGMENT TOTAL.
009910     PERFORM 3350-ACCUM-SEGMENT-TOTAL.
009920*    WRITE THE PER-CUSTOMER OUTPUT RECORD.
009930     PERFORM 3390-WRITE-RFM-RECORD.
009940*
009950 3310-ASSIGN-SEGMENT.
009960*    WALKS THE 11-ROW SEGMENT TABLE IN PRIORITY ORDER LOOKING
009970*    FOR THE FIRST ROW WHOSE R/F/M RANGES ALL FIT THIS CUSTOMER;
009980*    3320 CATCHES THE FEW CUSTOMERS NO ROW CLAIMS.
009990     MOVE 'N' TO WS-MATCH-SWITCH.
010000*    TEST ONE SEGMENT RULE ROW.
010010     PERFORM 3311-TEST-RULE
010020         VARYING SEG-IX FROM 1 BY 1
010030             UNTIL SEG-IX > 11 OR WS-RULE-MATCHED.
010040*
010050     IF NOT WS-RULE-MATCHED
010060         PERFORM 3320-FALLBACK-SEGMENT
010070     END-IF.
010080*
010090     STRING CUST-R-SCORE(WS-IX) CUST-F-SCORE(WS-IX)
010100            CUST-M-SCORE(WS-IX) DELIMITED BY SIZE
010110         INTO CUST-SEGMENT-CODE(WS-IX).
010120*
010130 3311-TEST-RULE.
010140*    ONE SEGMENT TABLE ROW PER CALL, IN THE TABLE'S OWN ORDER -
010150*    ORDER MATTERS BECAUSE SOME RANGES OVERLAP ON PURPOSE.
010160     IF CUST-R-SCORE(WS-IX) >= SEG-R-LOW(SEG-IX)
010170        AND CUST-R-SCORE(WS-IX) <= SEG-R-HIGH(SEG-IX)
010180        AND CUST-F-SCORE(WS-IX) >= SEG-F-LOW(SEG-IX)
010190        AND CUST-F-SCORE(WS-IX) <= SEG-F-HIGH(SEG-IX)
010200        AND CUST-M-SCORE(WS-IX) >= SEG-M-LOW(SEG-IX)
010210        AND CUST-M-SCORE(WS-IX) <= SEG-M-HIGH(SEG-IX)
010220         MOVE 'Y' TO WS-MATCH-SWITCH
010230         MOVE SEG-IX TO CUST-SEG-IDX(WS-IX)
010240     END-IF.
010250*
010260*    FALLBACK ON SUM OF SCORES - MAPS ONTO THE SAME 11 SEGMENT
010270*    ROWS SO THE NAME/STRATEGY TEXT ONLY LIVES IN ONE PLACE.
010280 3320-FALLBACK-SEGMENT.
010290*    DERIVE SCORE SUM.
010300     COMPUTE WS-SCORE-SUM = CUST-R-SCORE(WS-IX) +
010310         CUST-F-SCORE(WS-IX) + CUST-M-SCORE(WS-IX).
010320*    WALK THE CONDITIONS IN ORDER, FIRST MATCH WINS.
010330     EVALUATE TRUE
010340         WHEN WS-SCORE-SUM >= 13
010350             MOVE 2  TO CUST-SEG-IDX(WS-IX)
010360         WHEN WS-SCORE-SUM >= 10
010370             MOVE 3  TO CUST-SEG-IDX(WS-IX)
010380         WHEN WS-SCORE-SUM >= 7
010390             MOVE 6  TO CUST-SEG-IDX(WS-IX)
010400         WHEN WS-SCORE-SUM >= 4
010410             MOVE 8  TO CUST-SEG-IDX(WS-IX)
010420         WHEN OTHER
010430             MOVE 11 TO CUST-SEG-IDX(WS-IX)
010440     END-EVALUATE.
010450*
010460 3350-ACCUM-SEGMENT-TOTAL.
010470*    ROLLS THIS CUSTOMER INTO ITS SEGMENT'S RUNNING TOTALS AND
010480*    INTO THE REPORT-WIDE GRAND TOTAL AT THE SAME TIME.
010490     MOVE CUST-SEG-IDX(WS-IX) TO WS-JX.
010500*    BUMP SEGMENT TOTAL COUNT.
010510     ADD 1 TO SGT-COUNT(WS-JX).
010520*    BUMP SEGMENT TOTAL RECENCY SUM.
010530     ADD CUST-RECENCY(WS-IX)   TO SGT-RECENCY-SUM(WS-JX).
010540*    BUMP SEGMENT TOTAL FREQUENCY SUM.
010550     ADD CUST-FREQUENCY(WS-IX) TO SGT-FREQUENCY-SUM(WS-JX).
010560*    BUMP SEGMENT TOTAL MONETARY SUM.
010570     ADD CUST-MONETARY(WS-IX)  TO SGT-MONETARY-SUM(WS-JX).
010580*    BUMP GT CUSTOMERS.
010590     ADD 1 TO WS-GT-CUSTOMERS.
010600*    BUMP GT MONETARY.
010610     ADD CUST-MONETARY(WS-IX) TO WS-GT-MONETARY.
010620*
010630 3390-WRITE-RFM-RECORD.
010640*    UNIT B STEP 7 - ONE RFM-OUT DETAIL RECORD PER CUSTOMER,
010650*    CARRYING BOTH THE SCORE CODE AND THE HUMAN-READABLE
010660*    SEGMENT NAME/STRATEGY TEXT SO DOWNSTREAM REPORTS DO NOT
010670*    HAVE TO RE-JOIN AGAINST THE SEGMENT TABLE.
010680     MOVE CUST-ID(WS-IX)          TO RFM-OUT-CUSTOMER-ID.
010690*    CARRY CUSTOMER RECENCY INTO RECENCY.
010700     MOVE CUST-RECENCY(WS-IX)     TO RFM-OUT-RECENCY.
010710*    CARRY CUSTOMER FREQUENCY INTO FREQUENCY.
010720     MOVE CUST-FREQUENCY(WS-IX)   TO RFM-OUT-FREQUENCY.
010730*    CARRY CUSTOMER MONETARY INTO MONETARY.
010740     MOVE CUST-MONETARY(WS-IX)    TO RFM-OUT-MONETARY.
010750*    CARRY CUSTOMER R SCORE INTO R SCORE.
010760     MOVE CUST-R-SCORE(WS-IX)     TO RFM-OUT-R-SCORE.
010770*    CARRY CUSTOMER F SCORE INTO F SCORE.
010780     MOVE CUST-F-SCORE(WS-IX)     TO RFM-OUT-F-SCORE.
010790*    CARRY CUSTOMER M SCORE INTO M SCORE.
010800     MOVE CUST-M-SCORE(WS-IX)     TO RFM-OUT-M-SCORE.
010810*    CARRY CUSTOMER SEGMENT CODE INTO SEGMENT CODE.
010820     MOVE CUST-SEGMENT-CODE(WS-IX) TO RFM-OUT-SEGMENT-CODE.
010830*    CARRY SEGMENT NAME INTO SEGMENT.
010840     MOVE SEG-NAME(CUST-SEG-IDX(WS-IX))     TO RFM-OUT-SEGMENT.
010850*    CARRY SEGMENT STRATEGY INTO STRATEGY.
010860     MOVE SEG-STRATEGY(CUST-SEG-IDX(WS-IX)) TO RFM-OUT-STRATEGY.
010870*    WRITE REC.
010880     WRITE RFM-OUT-REC.
010890*
010900*    UNIT B STEP 8 - SEGMENT SUMMARY IS PRINTED TOTAL MONETARY
010910*    DESCENDING.  ONLY 11 ROWS SO A SIMPLE INDEX BUBBLE IS PLENTY.
010920 3600-SORT-SEGMENT-TOTALS.
010930*    LOAD THE SEGMENT SORT INDEX.
010940     PERFORM 3601-LOAD-SEG-IX
010950         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 11.
010960*    BUBBLE-SORT THE SEGMENT TOTALS.
010970     PERFORM 3602-SEG-BUBBLE
010980         VARYING WS-IX FROM 11 BY -1 UNTIL WS-IX <= 1.
010990*
011000 3601-LOAD-SEG-IX.
011010*    STARTS THE SEGMENT INDEX ARRAY IN TABLE (PRIORITY) ORDER.
011020     MOVE WS-IX TO WS-SEG-SORT-IX(WS-IX).
011030*
011040 3602-SEG-BUBBLE.
011050*    ONLY 11 ROWS EVER - A STRAIGHT BUBBLE PASS IS PLENTY FAST
011060*    AND MATCHES THE INDEX-BUBBLE HABIT USED ABOVE.
011070     PERFORM 3602A-SEG-PASS
011080         VARYING WS-JX FROM 1 BY 1 UNTIL WS-JX >= WS-IX.
011090*
011100 3602A-SEG-PASS.
011110*    DESCENDING THIS TIME - BIGGEST SEGMENT MONETARY FIRST.
011120     IF SGT-MONETARY-SUM(WS-SEG-SORT-IX(WS-JX)) <
011130        SGT-MONETARY-SUM(WS-SEG-SORT-IX(WS-JX + 1))
011140         MOVE WS-SEG-SORT-IX(WS-JX)     TO WS-TEMP-IX
011150         MOVE WS-SEG-SORT-IX(WS-JX + 1) TO WS-SEG-SORT-IX(WS-JX)
011160         MOVE WS-TEMP-IX                TO WS-SEG-SORT-IX(WS-JX + 1)
011170     END-IF.
011180*
011190 3700-SEGMENT-REPORT.
011200*    ONE DETAIL LINE PER SEGMENT IN SORTED ORDER, THEN THE
011210*    GRAND TOTAL LINE.
011220     PERFORM 9900-HEADING.
011230*    PRINT ONE SEGMENT DETAIL LINE.
011240     PERFORM 3710-SEGMENT-DETAIL
011250         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 11.
011260*    PRINT THE REPORT GRAND TOTAL.
011270     PERFORM 3800-GRAND-TOTAL-LINE.
011280*
011290 3710-SEGMENT-DETAIL.
011300*    EMPTY SEGMENTS (NO CUSTOMER FELL INTO THEM THIS RUN) ARE
011310*    SKIPPED RATHER THAN PRINTED WITH A DIVIDE-BY-ZERO AVERAGE.
011320     MOVE WS-SEG-SORT-IX(WS-IX) TO WS-JX.
011330*    CHECK SEGMENT TOTAL COUNT > ZERO.
011340     IF SGT-COUNT(WS-JX) > ZERO
011350         MOVE SEG-NAME(WS-JX)        TO O-SEG-NAME
011360         MOVE SGT-COUNT(WS-JX)       TO O-SEG-CUSTOMERS
011370         COMPUTE O-SEG-AVG-REC  ROUNDED =
011380             SGT-RECENCY-SUM(WS-JX) / SGT-COUNT(WS-JX)
011390         COMPUTE O-SEG-AVG-FREQ ROUNDED =
011400             SGT-FREQUENCY-SUM(WS-JX) / SGT-COUNT(WS-JX)
011410         COMPUTE O-SEG-AVG-MON  ROUNDED =
011420             SGT-MONETARY-SUM(WS-JX) / SGT-COUNT(WS-JX)
011430         MOVE SGT-MONETARY-SUM(WS-JX) TO O-SEG-TOT-MON
011440         COMPUTE O-SEG-PCT-CUST ROUNDED =
011450             SGT-COUNT(WS-JX) / WS-GT-CUSTOMERS * 100
011460         COMPUTE O-SEG-PCT-REV  ROUNDED =
011470             SGT-MONETARY-SUM(WS-JX) / WS-GT-MONETARY * 100
011480         WRITE PRTLINE FROM SEGMENT-DETAIL-LINE
011490             AFTER ADVANCING 2 LINES
011500                 AT EOP
011510                     PERFORM 9900-HEADING
011520     END-IF.
011530*
011540 3800-GRAND-TOTAL-LINE.
011550*    PERCENTAGES ARE ALWAYS 100.0 BY DEFINITION - NOT WORTH A
011560*    DIVIDE WHEN THE ANSWER NEVER CHANGES.
011570     MOVE WS-GT-CUSTOMERS TO O-GT-CUSTOMERS.
011580*    CARRY GT MONETARY INTO OUTPUT GT MONETARY.
011590     MOVE WS-GT-MONETARY  TO O-GT-MONETARY.
011600*    CARRY 100.0 INTO OUTPUT GT PCT CUST.
011610     MOVE 100.0 TO O-GT-PCT-CUST.
011620*    CARRY 100.0 INTO OUTPUT GT PCT REV.
011630     MOVE 100.0 TO O-GT-PCT-REV.
011640*    WRITE PRTLINE.
011650     WRITE PRTLINE FROM SEGMENT-TOTAL-LINE
011660         AFTER ADVANCING 3 LINES.
011670*
011680 9000-READ-ORDER.
011690*    ORDER-MASTER COMES IN PRE-SORTED BY THE EXTRACT JOB; THIS
011700*    PROGRAM DOES NOT CARE ABOUT ORDER, IT JUST NEEDS EVERY LINE.
011710     READ ORDER-MASTER
011720         AT END
011730             MOVE 'NO ' TO WS-MORE-RECORDS
011740     END-READ.
011750*
011760 9900-HEADING.
011770*    STANDARD RUNNING HEAD - TITLE, PAGE NUMBER, COLUMN LINE,
011780*    ONE BLANK LINE - SAME LAYOUT AS EVERY OTHER CBLANL REPORT.
011790     ADD 1 TO WS-PAGE-CTR.
011800*    CARRY PAGE CTR INTO OUTPUT PCTR.
011810     MOVE WS-PAGE-CTR TO O-PCTR.
011820*    WRITE PRTLINE.
011830     WRITE PRTLINE FROM COMPANY-TITLE
011840         AFTER ADVANCING PAGE.
011850*    WRITE PRTLINE.
011860     WRITE PRTLINE FROM COLUMN-HEADING-1
011870         AFTER ADVANCING 2 LINES.
011880*    WRITE PRTLINE.
011890     WRITE PRTLINE FROM BLANK-LINE
011900         AFTER ADVANCING 1 LINE.
