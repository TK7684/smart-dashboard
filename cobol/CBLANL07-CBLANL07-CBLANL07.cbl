000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          CBLANL07.
000120 AUTHOR.              ASHLEY LINDQUIST.
000130 INSTALLATION.        LINDQUIST DIVISION - MARKETING SYSTEMS.
000140 DATE-WRITTEN.        02/03/94.
000150 DATE-COMPILED.
000160 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.
000170*
000180*****************************************************************
000190* CHANGE LOG                                                    *
000200*****************************************************************
000210* 02/03/94  AXL  ORIGINAL WRITE-UP.  BUILDS THE DISTINCT         *
000220*                PRODUCT AND ORDER TABLES OFF THE ORDER HISTORY  *
000230*                FILE FOR THE MARKET BASKET STUDY.  MARKETING    *
000240*                DIVISION REQUEST NO. MK-94-021.                 *
000250* 05/17/94  RTM  ADDED SINGLE-ITEM SUPPORT PASS AND FREQUENT     *
000260*                ITEM CUTOFF (WAS HARD-CODING TOP 10 BEFORE).    *
000270* 09/02/94  RTM  ADDED PAIR (2-ITEM) SUPPORT PASS - CANDIDATE    *
000280*                PAIRS NOW BUILT ONLY FROM ITEMS THAT CLEARED    *
000290*                THE SINGLE-ITEM CUTOFF.                         *
000300* 03/11/95  AXL  ADDED 3-ITEM PASS.  CANDIDATE TRIPLES ARE       *
000310*                UNIONS OF TWO FREQUENT PAIRS SHARING ONE ITEM - *
000320*                CUTS THE SEARCH DOWN A LOT.  MK-95-004.         *
000330* 08/24/95  DJW  ADDED CONFIDENCE/LIFT CALCULATION AND THE       *
000340*                RULES OUTPUT FILE FOR THE CROSS-SELL STUDY.     *
000350* 02/06/96  DJW  ADDED BUNDLE OPPORTUNITIES REPORT - TOP 10      *
000360*                RULES BY LIFT PER V. HARTLEY MEMO OF 01/30/96.  *
000370* 10/11/96  RTM  RAW NET-SALES FIELD NOW ARRIVES WITH THE BAHT   *
000380*                SYMBOL AND EMBEDDED COMMAS FROM THE NEW POS     *
000390*                EXTRACT.  ADDED AMOUNT CLEAN-UP SCAN (SAME AS   *
000400*                THE ONE ADDED TO CBLANL06).                     *
000410* 04/02/97  AXL  MIN-SUPPORT, MIN-CONFIDENCE AND MIN-LIFT CAN    *
000420*                NOW BE OVERRIDDEN ON A PARM CARD FOR SPECIAL    *
000430*                STUDIES.                                        *
000440* 12/01/98  CJK  YEAR 2000 REVIEW - ORDER DATE IS A SERIAL DAY   *
000450*                NUMBER, NOT A CALENDAR DATE, AND IS NOT USED    *
000460*                BY THIS PROGRAM ANYWAY.  NO CENTURY WINDOW      *
000470*                EXPOSURE.  SIGNED OFF PER Y2K TRACKING NO. 4472.*
000480* 07/16/99  CJK  RAISED PRODUCT TABLE FROM 40 TO 60 ROWS AND     *
000490*                ORDER TABLE FROM 1500 TO 3000 - CATALOG GREW.   *
000500* 05/09/01  DJW  BUNDLE REPORT NOW SUPPRESSES RULES UNDER LIFT   *
000510*                2.0 EVEN WHEN FEWER THAN 10 RULES QUALIFY.      *
000520* 08/30/02  RTM  MINOR - PAGE FOOTING MOVED TO LINE 55 TO MATCH  *
000530*                THE OTHER DIVISION REPORTS.                     *
000540* 03/14/05  CJK  CORRECTED HOUSE DEFAULTS FOR MIN-SUPPORT/       *
000550*                MIN-CONFIDENCE/MIN-LIFT PER MK-94-021 SEC. 3 -  *
000560*                THEY HAD DRIFTED FROM THE ORIGINAL SHEET.  RULE *
000570*                OUTPUT FILE NOW ALSO CARRIES THE ANTECEDENT AND *
000580*                CONSEQUENT SUPPORT FIGURES SALES OPS ASKED FOR. *
000590*                A RULE IS NO LONGER KEPT WHEN ITS LOOKED-UP     *
000600*                SUPPORT COMES BACK ZERO.  BUNDLE REPORT CUTOFF  *
000610*                (LIFT 2.0 / CONFIDENCE .30 PER SEC. 4) IS NOW A *
000620*                FIXED PAIR SEPARATE FROM THE PARM CARD MIN-LIFT/*
000630*                MIN-CONFIDENCE SO OVERRIDING ONE NO LONGER      *
000640*                MOVES THE OTHER.  TICKET NO. 5108.              *
000650*****************************************************************
000660*
000670*****************************************************************
000680* CBLANL07 - MARKET BASKET ANALYSIS                              *
000690* MINES THE ORDER HISTORY FILE FOR FREQUENTLY CO-PURCHASED       *
000700* PRODUCTS (1, 2 AND 3-ITEM SETS), BUILDS CROSS-SELL RULES WITH  *
000710* CONFIDENCE AND LIFT, AND PRINTS THE TOP 10 BUNDLE              *
000720* OPPORTUNITIES FOR THE MARKETING DIVISION.                      *
000730*****************************************************************
000740*
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM
000790     UPSI-0 ON  STATUS IS MBA-PARM-CARD-PRESENT
000800            OFF STATUS IS MBA-PARM-CARD-ABSENT.
000810 INPUT-OUTPUT SECTION.
000820 FILE-CONTROL.
000830     SELECT ORDER-MASTER  ASSIGN TO ORDERS
000840         ORGANIZATION IS LINE SEQUENTIAL.
000850     SELECT MBA-PARM      ASSIGN TO MBAPARM
000860         ORGANIZATION IS LINE SEQUENTIAL.
000870     SELECT ITEMSET-OUT   ASSIGN TO ITEMOUT
000880         ORGANIZATION IS LINE SEQUENTIAL.
000890     SELECT RULE-OUT      ASSIGN TO RULEOUT
000900         ORGANIZATION IS LINE SEQUENTIAL.
000910     SELECT BNDLRPT       ASSIGN TO BNDLRPT
000920         ORGANIZATION IS RECORD SEQUENTIAL.
000930*
000940 DATA DIVISION.
000950 FILE SECTION.
000960*
000970*    ORDER HISTORY - SAME LAYOUT CBLANL06 READS.  KEPT AS ITS OWN
000980*    FD HERE RATHER THAN A COPYBOOK - THIS SHOP HAS NEVER USED
000990*    COPY MEMBERS FOR RECORD LAYOUTS.
001000 FD  ORDER-MASTER
001010     LABEL RECORD IS STANDARD
001020     RECORD CONTAINS 70 CHARACTERS
001030     DATA RECORD IS ORD-REC.
001040*    ORDER REC.
001050 01  ORD-REC.
001060*    ORDER CUSTOMER ID.
001070     05  ORD-CUSTOMER-ID        PIC X(10).
001080*    ORDER ORDER ID.
001090     05  ORD-ORDER-ID           PIC X(12).
001100*    ORDER ORDER DATE.
001110     05  ORD-ORDER-DATE         PIC 9(08).
001120*    ORDER PRODUCT NAME.
001130     05  ORD-PRODUCT-NAME       PIC X(20).
001140*    ORDER QUANTITY.
001150     05  ORD-QUANTITY           PIC 9(05).
001160*    ORDER NET SALES.
001170     05  ORD-NET-SALES          PIC X(14).
001180*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
001190     05  FILLER                 PIC X(01).
001200*
001210*    OPTIONAL OVERRIDE CARD - ONLY READ WHEN UPSI-0 IS ON.  LETS
001220*    A SPECIAL STUDY RAISE OR LOWER THE SUPPORT/CONFIDENCE/LIFT
001230*    CUTOFFS WITHOUT A RECOMPILE.
001240 FD  MBA-PARM
001250     LABEL RECORD IS STANDARD
001260     RECORD CONTAINS 80 CHARACTERS
001270     DATA RECORD IS PARM-CARD-REC.
001280*    PARM CARD CARD REC.
001290 01  PARM-CARD-REC.
001300*    PARM CARD SUPPORT X.
001310     05  PARM-SUPPORT-X         PIC X(05).
001320*    PARM CARD CONFIDENCE X.
001330     05  PARM-CONFIDENCE-X      PIC X(06).
001340*    PARM CARD LIFT X.
001350     05  PARM-LIFT-X            PIC X(08).
001360*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
001370     05  FILLER                 PIC X(61).
001380*
001390 FD  ITEMSET-OUT
001400     LABEL RECORD IS STANDARD
001410     RECORD CONTAINS 100 CHARACTERS
001420     DATA RECORD IS ITM-OUT-REC.
001430*    REC.
001440 01  ITM-OUT-REC.
001450*    ITEMS.
001460     05  ITM-OUT-ITEMS          PIC X(64).
001470*    LENGTH.
001480     05  ITM-OUT-LENGTH         PIC 9.
001490*    SUPPORT.
001500     05  ITM-OUT-SUPPORT        PIC V9(5).
001510*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
001520     05  FILLER                 PIC X(30).
001530*
001540 FD  RULE-OUT
001550     LABEL RECORD IS STANDARD
001560     RECORD CONTAINS 120 CHARACTERS
001570     DATA RECORD IS RUL-OUT-REC.
001580*    ONE OUTPUT RECORD PER ACCEPTED CROSS-SELL RULE - BOTH
001590*    SUPPORT FIGURES CARRY SO SALES OPS CAN RE-DERIVE
001600*    CONFIDENCE/LIFT WITHOUT COMING BACK TO THIS PROGRAM.
001610 01  RUL-OUT-REC.
001620*    RULE ANTECEDENT.
001630     05  RUL-OUT-ANTECEDENT     PIC X(42).
001640*    RULE CONSEQUENT.
001650     05  RUL-OUT-CONSEQUENT     PIC X(42).
001660*    RULE ANT SUPPORT.
001670     05  RUL-OUT-ANT-SUPPORT    PIC V9(5).
001680*    RULE CON SUPPORT.
001690     05  RUL-OUT-CON-SUPPORT    PIC V9(5).
001700*    RULE SUPPORT.
001710     05  RUL-OUT-SUPPORT        PIC V9(5).
001720*    RULE CONFIDENCE.
001730     05  RUL-OUT-CONFIDENCE     PIC 9V9(5).
001740*    RULE LIFT.
001750     05  RUL-OUT-LIFT           PIC 9(3)V9(5).
001760*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
001770     05  FILLER                 PIC X(07).
001780*
001790 FD  BNDLRPT
001800     LABEL RECORD IS OMITTED
001810     RECORD CONTAINS 132 CHARACTERS
001820     LINAGE IS 60 WITH FOOTING AT 55
001830     DATA RECORD IS PRTLINE.
001840*    STANDARD 132-COLUMN PRINT IMAGE, SAME AS EVERY OTHER
001850*    CBLANL REPORT FILE.
001860 01  PRTLINE                    PIC X(132).
001870*
001880 WORKING-STORAGE SECTION.
001890*
001900*    END-OF-FILE AND TABLE-LOOKUP-HIT SWITCHES, SAME Y/N-WITH-
001910*    88-LEVEL HABIT AS EVERY OTHER CBLANL PROGRAM.
001920 01  WS-PROGRAM-SWITCHES.
001930*    MORE RECORDS.
001940     05  WS-MORE-RECORDS        PIC XXX     VALUE 'YES'.
001950         88  NO-MORE-RECORDS                VALUE 'NO '.
001960*    FOUND SWITCH SWITCH.
001970     05  WS-FOUND-SWITCH        PIC X       VALUE 'N'.
001980         88  WS-ENTRY-FOUND                 VALUE 'Y'.
001990*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
002000     05  FILLER                 PIC X(05)   VALUE SPACES.
002010*
002020*    TODAY'S DATE FOR THE REPORT HEADING ONLY.
002030 01  WS-DATE-WORK.
002040*    CURRENT DATE.
002050     05  WS-CURRENT-DATE.
002060*    CUR YEAR.
002070         10  WS-CUR-YEAR        PIC 9(4).
002080*    CUR MONTH.
002090         10  WS-CUR-MONTH       PIC 99.
002100*    CUR DAY.
002110         10  WS-CUR-DAY         PIC 99.
002120*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
002130     05  FILLER                 PIC X(04)   VALUE SPACES.
002140*
002150*
002160*    TABLE SUBSCRIPTS FOR THE PRODUCT/ORDER/ITEMSET SCANS - GIVEN
002170*    STANDALONE 77-LEVELS RATHER THAN GROUPING UNDER WS-COUNTERS
002180*    SINCE THEY TURN OVER ON EVERY PASS OF EVERY APRIORI LOOP.
002190 77  WS-IX                      PIC 9(5)    COMP  VALUE ZERO.
002200*    JX - BINARY, NEVER PRINTED.
002210 77  WS-JX                      PIC 9(5)    COMP  VALUE ZERO.
002220*    KX - BINARY, NEVER PRINTED.
002230 77  WS-KX                      PIC 9(5)    COMP  VALUE ZERO.
002240*
002250 01  WS-COUNTERS.
002260*    PAGE CTR - BINARY, NEVER PRINTED.
002270     05  WS-PAGE-CTR            PIC 99      COMP  VALUE ZERO.
002280*    PRODUCT COUNT - BINARY, NEVER PRINTED.
002290     05  WS-PRODUCT-COUNT       PIC 9(3)    COMP  VALUE ZERO.
002300*    ORDER COUNT - BINARY, NEVER PRINTED.
002310     05  WS-ORDER-COUNT         PIC 9(5)    COMP  VALUE ZERO.
002320*    ITEMSET COUNT - BINARY, NEVER PRINTED.
002330     05  WS-ITEMSET-COUNT       PIC 9(4)    COMP  VALUE ZERO.
002340*    L1 COUNT - BINARY, NEVER PRINTED.
002350     05  WS-L1-COUNT            PIC 9(3)    COMP  VALUE ZERO.
002360*    L2 COUNT - BINARY, NEVER PRINTED.
002370     05  WS-L2-COUNT            PIC 9(4)    COMP  VALUE ZERO.
002380*    L3 COUNT - BINARY, NEVER PRINTED.
002390     05  WS-L3-COUNT            PIC 9(4)    COMP  VALUE ZERO.
002400*    RULE COUNT - BINARY, NEVER PRINTED.
002410     05  WS-RULE-COUNT          PIC 9(4)    COMP  VALUE ZERO.
002420*    MX - BINARY, NEVER PRINTED.
002430     05  WS-MX                  PIC 9(5)    COMP  VALUE ZERO.
002440*    TEMP IX - BINARY, NEVER PRINTED.
002450     05  WS-TEMP-IX             PIC 9(5)    COMP  VALUE ZERO.
002460*    HIT COUNT - BINARY, NEVER PRINTED.
002470     05  WS-HIT-COUNT           PIC 9(5)    COMP  VALUE ZERO.
002480*    MATCH COUNT - BINARY, NEVER PRINTED.
002490     05  WS-MATCH-COUNT         PIC 9       COMP  VALUE ZERO.
002500*    BNDL PRINTED - BINARY, NEVER PRINTED.
002510     05  WS-BNDL-PRINTED        PIC 9(3)    COMP  VALUE ZERO.
002520*    ITEMS PTR - BINARY, NEVER PRINTED.
002530     05  WS-ITEMS-PTR           PIC 9(3)    COMP  VALUE ZERO.
002540*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
002550     05  FILLER                 PIC X(05)   VALUE SPACES.
002560*
002570*    MINIMUM SUPPORT/CONFIDENCE/LIFT - HOUSE DEFAULTS UNLESS THE
002580*    PARM CARD OVERRIDES THEM.  MARKETING DIVISION RULE SHEET
002590*    MK-94-021 SET THE ORIGINAL CUTOFFS.
002600 01  WS-THRESHOLDS.
002610*    MIN SUPPORT.
002620     05  WS-MIN-SUPPORT         PIC V9(5)     VALUE .00500.
002630*    MIN CONFIDENCE.
002640     05  WS-MIN-CONFIDENCE      PIC 9V9(5)    VALUE 0.20000.
002650*    MIN LIFT.
002660     05  WS-MIN-LIFT            PIC 9(3)V9(5) VALUE 001.00000.
002670*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
002680     05  FILLER                 PIC X(05)     VALUE SPACES.
002690*
002700*    BUNDLE OPPORTUNITIES REPORT CUTOFFS ARE FIXED BY MARKETING
002710*    AND ARE NOT PART OF THE PARM CARD OVERRIDE - RULE SHEET
002720*    MK-94-021 SECTION 4 CALLS THESE OUT SEPARATE FROM THE
002730*    GENERAL RULE-ACCEPTANCE CUTOFFS ABOVE.
002740 01  WS-BUNDLE-THRESHOLDS.
002750*    BUNDLE MIN LIFT.
002760     05  WS-BUNDLE-MIN-LIFT       PIC 9(3)V9(5) VALUE 002.00000.
002770*    BUNDLE MIN CONFIDENCE.
002780     05  WS-BUNDLE-MIN-CONFIDENCE PIC 9V9(5)    VALUE 0.30000.
002790*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
002800     05  FILLER                   PIC X(05)     VALUE SPACES.
002810*
002820*    PARM CARD IS VALIDATED AS TEXT, THEN RE-READ AS NUMBERS -
002830*    SAME TRICK CBLANL06 USES ON ITS REFERENCE DAY CARD.
002840 01  PARM-CARD-NUM  REDEFINES PARM-CARD-REC.
002850*    PARM CARD SUPPORT N.
002860     05  PARM-SUPPORT-N         PIC V9(5).
002870*    PARM CARD CONFIDENCE N.
002880     05  PARM-CONFIDENCE-N      PIC 9V9(5).
002890*    PARM CARD LIFT N.
002900     05  PARM-LIFT-N            PIC 9(3)V9(5).
002910*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
002920     05  FILLER                 PIC X(61).
002930*
002940*    SIGN AND DECIMAL-PLACE COUNT ARE SET AND TESTED ON EVERY
002950*    CHARACTER OF THE SCAN BELOW, SO BOTH ARE CARRIED AS
002960*    STANDALONE 77-LEVELS THE SAME WAY CBLANL06 DOES.
002970 77  WS-SIGN-CHAR               PIC X       VALUE '+'.
002980*    DECIMAL DIGITS - BINARY, NEVER PRINTED.
002990 77  WS-DECIMAL-DIGITS          PIC 9       COMP  VALUE ZERO.
003000*
003010*    UNIT A WORK AREA - SAME SCAN AS CBLANL06.
003020 01  WS-CLEANSE-WORK.
003030*    RAW AMOUNT.
003040     05  WS-RAW-AMOUNT          PIC X(14).
003050*    CLEAN VALUE - BINARY, NEVER PRINTED.
003060     05  WS-CLEAN-VALUE         PIC S9(11)  COMP  VALUE ZERO.
003070*    DECIMAL SEEN SWITCH.
003080     05  WS-DECIMAL-SEEN        PIC X       VALUE 'N'.
003090         88  WS-IN-DECIMALS                 VALUE 'Y'.
003100*    DIGIT FOUND SWITCH.
003110     05  WS-DIGIT-FOUND         PIC X       VALUE 'N'.
003120         88  WS-SOME-DIGIT-FOUND            VALUE 'Y'.
003130*    SCAN CHAR.
003140     05  WS-SCAN-CHAR           PIC X.
003150*    SCAN DIGIT - ALTERNATE VIEW, SAME BYTES.
003160     05  WS-SCAN-DIGIT  REDEFINES WS-SCAN-CHAR PIC 9.
003170*    CLEAN AMOUNT.
003180     05  WS-CLEAN-AMOUNT        PIC S9(09)V99 VALUE ZERO.
003190*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
003200     05  FILLER                 PIC X(05)   VALUE SPACES.
003210*
003220*    DISTINCT PRODUCT LIST - BUILT AS THE FILE IS READ.
003230 01  PRODUCT-TABLE.
003240*    PROD ENTRY TABLE.
003250     05  PROD-ENTRY OCCURS 60 TIMES.
003260*    PROD NAME.
003270         10  PROD-NAME          PIC X(20).
003280*
003290*    DISTINCT ORDER LIST - EACH ORDER CARRIES THE LIST OF
003300*    PRODUCT-TABLE SUBSCRIPTS IT CONTAINS (QUANTITY > ZERO ON AT
003310*    LEAST ONE LINE FOR THAT PRODUCT).
003320 01  ORDER-TABLE.
003330*    ORDT ENTRY TABLE.
003340     05  ORDT-ENTRY OCCURS 3000 TIMES.
003350*    ORDT ORDER ID.
003360         10  ORDT-ORDER-ID          PIC X(12).
003370*    ORDT ITEM COUNT - BINARY, NEVER PRINTED.
003380         10  ORDT-ITEM-COUNT        PIC 99  COMP.
003390*    ORDT ITEM IX TABLE.
003400         10  ORDT-ITEM-IX OCCURS 20 TIMES   PIC 999 COMP.
003410*
003420*    COMBINED FREQUENT ITEMSET TABLE - LENGTH 1, 2 AND 3 ROWS ALL
003430*    LIVE HERE SO THE RULE PASS CAN LOOK UP ANY SUBSET'S SUPPORT
003440*    IN ONE PLACE.  IDX3 IS ZERO ON LENGTH 1 AND 2 ROWS.
003450 01  ITEMSET-TABLE.
003460*    ITEMSET ENTRY TABLE.
003470     05  ITEMSET-ENTRY OCCURS 500 TIMES.
003480*    ITEMSET IDX 1 - BINARY, NEVER PRINTED.
003490         10  ITEMSET-IDX-1      PIC 999 COMP.
003500*    ITEMSET IDX 2 - BINARY, NEVER PRINTED.
003510         10  ITEMSET-IDX-2      PIC 999 COMP VALUE ZERO.
003520*    ITEMSET IDX 3 - BINARY, NEVER PRINTED.
003530         10  ITEMSET-IDX-3      PIC 999 COMP VALUE ZERO.
003540*    ITEMSET LENGTH - BINARY, NEVER PRINTED.
003550         10  ITEMSET-LENGTH     PIC 9   COMP.
003560*    ITEMSET SUPPORT.
003570         10  ITEMSET-SUPPORT    PIC V9(5).
003580*    ITEMSET ORDER COUNT.
003590         10  ITEMSET-ORD-COUNT  PIC 9(05).
003600*
003610*    A CANDIDATE PAIR/TRIPLE IS BUILT INTO ONE OF THESE GROUPS
003620*    WHILE THE APRIORI PASSES WORK.  WS-TK-1/2/3 CARRY THE THREE
003630*    ITEM-TABLE SUBSCRIPTS OF A CANDIDATE TRIPLE ASCENDING, AND
003640*    ARE FLATTENED THE SAME WAY THE PARK PROGRAM FLATTENS A
003650*    PACKED DATE SO BACK-TO-BACK CANDIDATE TRIPLES CAN BE
003660*    COMPARED AGAINST THE LAST ONE BUILT WITH ONE NUMERIC TEST.
003670 01  WS-PAIR-KEY-AREA.
003680*    PK 1.
003690     05  WS-PK-1                PIC 999.
003700*    PK 2.
003710     05  WS-PK-2                PIC 999.
003720*    TRIPLE KEY AREA.
003730 01  WS-TRIPLE-KEY-AREA.
003740*    TK 1.
003750     05  WS-TK-1                PIC 999.
003760*    TK 2.
003770     05  WS-TK-2                PIC 999.
003780*    TK 3.
003790     05  WS-TK-3                PIC 999.
003800*    TRIPLE KEY FLAT - ALTERNATE VIEW, SAME BYTES.
003810 01  WS-TRIPLE-KEY-FLAT  REDEFINES WS-TRIPLE-KEY-AREA  PIC 9(09).
003820*    LAST TRIPLE KEY - BINARY, NEVER PRINTED.
003830 01  WS-LAST-TRIPLE-KEY         PIC 9(09) COMP  VALUE ZERO.
003840*
003850*    ITEMSET LOOKUP WORK AREA.  A LENGTH-1 OR LENGTH-2 LOOKUP
003860*    LEAVES WS-LKUP-IX3 AT ZERO, MATCHING THE ZERO VALUE ITEMSET
003870*    ROWS OF THOSE LENGTHS CARRY IN ITEMSET-IDX-3.
003880 01  WS-LOOKUP-WORK.
003890*    LKUP LEN - BINARY, NEVER PRINTED.
003900     05  WS-LKUP-LEN            PIC 9   COMP.
003910*    LKUP IX1 - BINARY, NEVER PRINTED.
003920     05  WS-LKUP-IX1            PIC 999 COMP.
003930*    LKUP IX2 - BINARY, NEVER PRINTED.
003940     05  WS-LKUP-IX2            PIC 999 COMP.
003950*    LKUP IX3 - BINARY, NEVER PRINTED.
003960     05  WS-LKUP-IX3            PIC 999 COMP.
003970*    LKUP SUPPORT.
003980     05  WS-LKUP-SUPPORT        PIC V9(5).
003990*    LKUP FOUND.
004000     05  WS-LKUP-FOUND          PIC X.
004010         88  WS-LKUP-IS-FOUND               VALUE 'Y'.
004020*
004030*    SWAP AREAS FOR THE ITEMSET AND RULE TABLE SORTS - EACH IS
004040*    LAID OUT IDENTICALLY TO ONE ROW OF THE TABLE IT SORTS SO A
004050*    WHOLE ROW CAN BE HELD ACROSS AN EXCHANGE.
004060 01  WS-ITEMSET-SWAP.
004070*    IST IDX 1 - BINARY, NEVER PRINTED.
004080     05  WS-IST-IDX-1           PIC 999 COMP.
004090*    IST IDX 2 - BINARY, NEVER PRINTED.
004100     05  WS-IST-IDX-2           PIC 999 COMP.
004110*    IST IDX 3 - BINARY, NEVER PRINTED.
004120     05  WS-IST-IDX-3           PIC 999 COMP.
004130*    IST LENGTH - BINARY, NEVER PRINTED.
004140     05  WS-IST-LENGTH          PIC 9   COMP.
004150*    IST SUPPORT.
004160     05  WS-IST-SUPPORT         PIC V9(5).
004170*    IST ORDER COUNT.
004180     05  WS-IST-ORD-COUNT       PIC 9(05).
004190*
004200*    ONE ROW PER CANDIDATE CROSS-SELL RULE THAT CLEARED THE
004210*    MIN-SUPPORT/CONFIDENCE/LIFT CUTOFFS BELOW.
004220 01  RULE-TABLE.
004230*    RULE ENTRY TABLE.
004240     05  RULE-ENTRY OCCURS 1500 TIMES.
004250*    RULE ANT TEXT.
004260         10  RULE-ANT-TEXT      PIC X(42).
004270*    RULE CON TEXT.
004280         10  RULE-CON-TEXT      PIC X(42).
004290*    RULE ANT SUPPORT.
004300         10  RULE-ANT-SUPPORT   PIC V9(5).
004310*    RULE CON SUPPORT.
004320         10  RULE-CON-SUPPORT   PIC V9(5).
004330*    RULE SUPPORT.
004340         10  RULE-SUPPORT       PIC V9(5).
004350*    RULE CONFIDENCE.
004360         10  RULE-CONFIDENCE    PIC 9V9(5).
004370*    RULE LIFT.
004380         10  RULE-LIFT          PIC 9(3)V9(5).
004390*
004400*    HOLDS ONE WHOLE RULE-TABLE ROW ACROSS AN EXCHANGE DURING
004410*    THE LIFT SORT.
004420 01  WS-RULE-SWAP.
004430*    RST ANT TEXT.
004440     05  WS-RST-ANT-TEXT        PIC X(42).
004450*    RST CON TEXT.
004460     05  WS-RST-CON-TEXT        PIC X(42).
004470*    RST ANT SUPPORT.
004480     05  WS-RST-ANT-SUPPORT     PIC V9(5).
004490*    RST CON SUPPORT.
004500     05  WS-RST-CON-SUPPORT     PIC V9(5).
004510*    RST SUPPORT.
004520     05  WS-RST-SUPPORT         PIC V9(5).
004530*    RST CONFIDENCE.
004540     05  WS-RST-CONFIDENCE      PIC 9V9(5).
004550*    RST LIFT.
004560     05  WS-RST-LIFT            PIC 9(3)V9(5).
004570*
004580*    RUNNING HEAD - DATE LEFT, TITLE CENTERED, PAGE RIGHT.
004590 01  COMPANY-TITLE.
004600     05  FILLER              PIC X(6)    VALUE 'DATE: '.
004610*    OUTPUT MONTH.
004620     05  O-MONTH             PIC 99.
004630     05  FILLER              PIC X       VALUE '/'.
004640*    OUTPUT DAY.
004650     05  O-DAY               PIC 99.
004660     05  FILLER              PIC X       VALUE '/'.
004670*    OUTPUT YEAR.
004680     05  O-YEAR              PIC 9(4).
004690*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
004700     05  FILLER              PIC X(33)   VALUE SPACES.
004710*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
004720     05  FILLER              PIC X(38)   VALUE
004730         'BUNDLE OPPORTUNITIES REPORT - CBLANL07'.
004740*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
004750     05  FILLER              PIC X(30)   VALUE SPACES.
004760     05  FILLER              PIC X(6)    VALUE 'PAGE: '.
004770*    OUTPUT PCTR.
004780     05  O-PCTR              PIC Z9.
004790*
004800*    ONE COLUMN PER BUNDLE-DETAIL-LINE FIELD BELOW, SAME ORDER.
004810 01  COLUMN-HEADING-1.
004820*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
004830     05  FILLER   PIC X(6)   VALUE SPACES.
004840     05  FILLER   PIC X(10)  VALUE 'ANTECEDENT'.
004850*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
004860     05  FILLER   PIC X(20)  VALUE SPACES.
004870     05  FILLER   PIC X(10)  VALUE 'CONSEQUENT'.
004880*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
004890     05  FILLER   PIC X(22)  VALUE SPACES.
004900     05  FILLER   PIC X(7)   VALUE 'SUPPORT'.
004910*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
004920     05  FILLER   PIC X(3)   VALUE SPACES.
004930     05  FILLER   PIC X(10)  VALUE 'CONFIDENCE'.
004940*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
004950     05  FILLER   PIC X(3)   VALUE SPACES.
004960     05  FILLER   PIC X(4)   VALUE 'LIFT'.
004970*
004980*    ONE PRINTED LINE PER RULE IN THE TOP-10 BUNDLE LIST.
004990 01  BUNDLE-DETAIL-LINE.
005000*    OUTPUT BNDL ANT.
005010     05  O-BNDL-ANT           PIC X(34).
005020*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005030     05  FILLER               PIC X(2)  VALUE SPACES.
005040*    OUTPUT BNDL CON.
005050     05  O-BNDL-CON           PIC X(34).
005060*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005070     05  FILLER               PIC X(2)  VALUE SPACES.
005080*    OUTPUT BNDL SUPPORT.
005090     05  O-BNDL-SUPPORT       PIC ZZ9.9.
005100*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005110     05  FILLER               PIC X(4)  VALUE SPACES.
005120*    OUTPUT BNDL CONFIDENCE.
005130     05  O-BNDL-CONFIDENCE    PIC ZZ9.9.
005140*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005150     05  FILLER               PIC X(4)  VALUE SPACES.
005160*    OUTPUT BNDL LIFT.
005170     05  O-BNDL-LIFT          PIC Z9.99.
005180*
005190*    SPACER LINE BETWEEN THE COLUMN HEADING AND THE FIRST
005200*    DETAIL LINE.
005210 01  BLANK-LINE.
005220*    UNUSED - PADS THE RECORD OUT TO ITS DEFINED LENGTH.
005230     05  FILLER              PIC X(132)  VALUE SPACES.
005240*
005250 PROCEDURE DIVISION.
005260*
005270 0000-CBLANL07.
005280*    MAINLINE CONTROL - READ/BUILD-TABLES, MINE, WRITE - SAME
005290*    OPEN/PROCESS/CLOSE SKELETON AS EVERY OTHER CBLANL PROGRAM.
005300     PERFORM 1000-INIT.
005310*    PROCESS ONE ORDER LINE.
005320     PERFORM 2000-MAINLINE
005330         UNTIL NO-MORE-RECORDS.
005340     PERFORM 3000-CLOSING.
005350*    END OF JOB.
005360     STOP RUN.
005370*
005380 1000-INIT.
005390*    OPENS ALL FIVE FILES AND PRIMES THE FIRST ORDER LINE
005400*    BEFORE THE MAINLINE LOOP EVER RUNS.
005410     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE.
005420*    CARRY CUR MONTH INTO OUTPUT MONTH.
005430     MOVE WS-CUR-MONTH TO O-MONTH.
005440*    CARRY CUR DAY INTO OUTPUT DAY.
005450     MOVE WS-CUR-DAY   TO O-DAY.
005460*    CARRY CUR YEAR INTO OUTPUT YEAR.
005470     MOVE WS-CUR-YEAR  TO O-YEAR.
005480*
005490     OPEN INPUT ORDER-MASTER.
005500*    OPEN OUTPUT ITEMSET-OUT.
005510     OPEN OUTPUT ITEMSET-OUT.
005520*    OPEN OUTPUT RULE-OUT.
005530     OPEN OUTPUT RULE-OUT.
005540*    OPEN OUTPUT BNDLRPT.
005550     OPEN OUTPUT BNDLRPT.
005560*
005570     IF MBA-PARM-CARD-PRESENT
005580         PERFORM 1050-READ-PARM-CARD
005590     END-IF.
005600*
005610     PERFORM 9000-READ-ORDER.
005620*
005630 1050-READ-PARM-CARD.
005640*    OVERRIDE CARD IS OPTIONAL - A MISSING OR BLANK CARD
005650*    LEAVES THE HOUSE DEFAULT CUTOFFS IN PLACE.
005660     OPEN INPUT MBA-PARM.
005670*    READ THE NEXT MBA PARM RECORD.
005680     READ MBA-PARM
005690         AT END
005700             MOVE SPACES TO PARM-CARD-REC
005710     END-READ.
005720*    CLOSE MBA-PARM.
005730     CLOSE MBA-PARM.
005740*
005750     IF PARM-SUPPORT-X IS NUMERIC
005760         MOVE PARM-SUPPORT-N TO WS-MIN-SUPPORT
005770     END-IF.
005780*    CHECK PARM CONFIDENCE X IS NUMERIC.
005790     IF PARM-CONFIDENCE-X IS NUMERIC
005800         MOVE PARM-CONFIDENCE-N TO WS-MIN-CONFIDENCE
005810     END-IF.
005820*    CHECK PARM LIFT X IS NUMERIC.
005830     IF PARM-LIFT-X IS NUMERIC
005840         MOVE PARM-LIFT-N TO WS-MIN-LIFT
005850     END-IF.
005860*
005870 2000-MAINLINE.
005880*    ONE ORDER LINE IN, ROLLED INTO THE PRODUCT/ORDER TABLES,
005890*    NEXT LINE READ.
005900     PERFORM 2050-CLEANSE-AMOUNT THRU 2050-EXIT.
005910*    ROLL THIS ORDER INTO THE CUSTOMER TOTALS.
005920     PERFORM 2100-ACCUM-ORDER.
005930     PERFORM 9000-READ-ORDER.
005940*
005950*    UNIT A - AMOUNT CLEANSING (SAME LOGIC AS CBLANL06 - THIS
005960*    PROGRAM DOES NOT NEED THE CLEANED AMOUNT ITSELF, BUT THE
005970*    QUANTITY PRESENCE TEST BELOW LEANS ON THE SAME NET-SALES
005980*    SCAN HABIT SO A BAD MONEY FIELD DOES NOT SNEAK BY UNNOTICED).
005990 2050-CLEANSE-AMOUNT.
006000*    CARRY ORDER NET SALES INTO RAW AMOUNT.
006010     MOVE ORD-NET-SALES  TO WS-RAW-AMOUNT.
006020*    CARRY ZERO INTO CLEAN VALUE.
006030     MOVE ZERO           TO WS-CLEAN-VALUE.
006040*    CARRY ZERO INTO DECIMAL DIGITS.
006050     MOVE ZERO           TO WS-DECIMAL-DIGITS.
006060*    CARRY '+' INTO SIGN CHAR.
006070     MOVE '+'             TO WS-SIGN-CHAR.
006080*    CARRY 'N' INTO DECIMAL SEEN.
006090     MOVE 'N'             TO WS-DECIMAL-SEEN.
006100*    CARRY 'N' INTO DIGIT FOUND.
006110     MOVE 'N'             TO WS-DIGIT-FOUND.
006120*
006130     IF WS-RAW-AMOUNT = SPACES
006140         MOVE ZERO TO WS-CLEAN-AMOUNT
006150         GO TO 2050-EXIT
006160     END-IF.
006170*
006180     PERFORM 2060-SCAN-AMOUNT
006190         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 14.
006200*
006210     IF NOT WS-SOME-DIGIT-FOUND
006220         MOVE ZERO TO WS-CLEAN-AMOUNT
006230         GO TO 2050-EXIT
006240     END-IF.
006250*
006260     IF WS-DECIMAL-DIGITS = 0
006270         COMPUTE WS-CLEAN-VALUE = WS-CLEAN-VALUE * 100
006280     END-IF.
006290*    CHECK DECIMAL DIGITS = 1.
006300     IF WS-DECIMAL-DIGITS = 1
006310         COMPUTE WS-CLEAN-VALUE = WS-CLEAN-VALUE * 10
006320     END-IF.
006330*
006340     IF WS-SIGN-CHAR = '-'
006350         COMPUTE WS-CLEAN-AMOUNT = (WS-CLEAN-VALUE * -1) / 100
006360     ELSE
006370         COMPUTE WS-CLEAN-AMOUNT = WS-CLEAN-VALUE / 100
006380     END-IF.
006390 2050-EXIT.
006400*    COMMON EXIT FOR THE CLEANSE PARAGRAPH - BOTH THE BLANK-
006410*    AMOUNT AND NO-DIGITS-FOUND CASES GO TO HERE.
006420     EXIT.
006430*
006440 2060-SCAN-AMOUNT.
006450*    CARRY RAW AMOUNT INTO SCAN CHAR.
006460     MOVE WS-RAW-AMOUNT(WS-IX:1) TO WS-SCAN-CHAR.
006470*    WALK THE CONDITIONS IN ORDER, FIRST MATCH WINS.
006480     EVALUATE TRUE
006490         WHEN WS-SCAN-CHAR = SPACE
006500             CONTINUE
006510         WHEN WS-SCAN-CHAR = ','
006520             CONTINUE
006530         WHEN WS-SCAN-CHAR = '-'
006540             MOVE '-' TO WS-SIGN-CHAR
006550         WHEN WS-SCAN-CHAR = '+'
006560             MOVE '+' TO WS-SIGN-CHAR
006570         WHEN WS-SCAN-CHAR = '.'
006580             IF NOT WS-IN-DECIMALS
006590                 MOVE 'Y' TO WS-DECIMAL-SEEN
006600             END-IF
006610         WHEN WS-SCAN-CHAR IS NUMERIC
006620             MOVE 'Y' TO WS-DIGIT-FOUND
006630             IF NOT WS-IN-DECIMALS
006640                 COMPUTE WS-CLEAN-VALUE =
006650                     WS-CLEAN-VALUE * 10 + WS-SCAN-DIGIT
006660             ELSE
006670                 IF WS-DECIMAL-DIGITS < 2
006680                     COMPUTE WS-CLEAN-VALUE =
006690                         WS-CLEAN-VALUE * 10 + WS-SCAN-DIGIT
006700                     ADD 1 TO WS-DECIMAL-DIGITS
006710                 END-IF
006720             END-IF
006730         WHEN OTHER
006740             CONTINUE
006750     END-EVALUATE.
006760*
006770*    UNIT C STEP 1 - ADD THE PRODUCT AND THE ORDER TO THEIR
006780*    TABLES IF NOT ALREADY THERE, THEN MARK THE PRODUCT PRESENT
006790*    ON THE ORDER WHEN THE LINE'S QUANTITY IS POSITIVE.
006800 2100-ACCUM-ORDER.
006810*    ONE ORDER LINE CONTRIBUTES ONE PRODUCT AND MARKS ITS
006820*    ORDER AS CONTAINING THAT PRODUCT - QUANTITY DOES NOT
006830*    MATTER PAST ZERO/NON-ZERO FOR MARKET BASKET PURPOSES.
006840     PERFORM 2110-FIND-OR-ADD-PRODUCT.
006850     PERFORM 2120-FIND-OR-ADD-ORDER.
006860*    CHECK ORDER QUANTITY > ZERO.
006870     IF ORD-QUANTITY > ZERO
006880         PERFORM 2130-MARK-ITEM-PRESENT
006890     END-IF.
006900*
006910 2110-FIND-OR-ADD-PRODUCT.
006920*    LINEAR SCAN OF THE PRODUCT LIST BUILT SO FAR - FINE AT
006930*    THE CATALOG SIZES THIS STUDY RUNS AT (SEE 07/16/99 ABOVE).
006940     MOVE ZERO TO WS-MX.
006950     PERFORM 2111-SCAN-PRODUCT
006960         VARYING WS-IX FROM 1 BY 1
006970             UNTIL WS-IX > WS-PRODUCT-COUNT OR WS-MX NOT = ZERO.
006980*    CHECK MX = ZERO AND PRODUCT COUNT < 60.
006990     IF WS-MX = ZERO AND WS-PRODUCT-COUNT < 60
007000         ADD 1 TO WS-PRODUCT-COUNT
007010         MOVE WS-PRODUCT-COUNT TO WS-MX
007020         MOVE ORD-PRODUCT-NAME TO PROD-NAME(WS-MX)
007030     END-IF.
007040*
007050 2111-SCAN-PRODUCT.
007060*    TEST ONE PRODUCT-TABLE SLOT FOR A NAME MATCH.
007070     IF PROD-NAME(WS-IX) = ORD-PRODUCT-NAME
007080         MOVE WS-IX TO WS-MX
007090     END-IF.
007100*
007110 2120-FIND-OR-ADD-ORDER.
007120*    LINEAR SCAN OF THE ORDER LIST - ORDERS ARE NOT SORTED
007130*    ON THE INPUT FILE SO EACH LINE FOR AN ORDER MAY ARRIVE
007140*    OUT OF SEQUENCE WITH ITS SIBLINGS.
007150     MOVE ZERO TO WS-KX.
007160     PERFORM 2121-SCAN-ORDER
007170         VARYING WS-IX FROM 1 BY 1
007180             UNTIL WS-IX > WS-ORDER-COUNT OR WS-KX NOT = ZERO.
007190*    CHECK KX = ZERO AND ORDER COUNT < 3000.
007200     IF WS-KX = ZERO AND WS-ORDER-COUNT < 3000
007210         ADD 1 TO WS-ORDER-COUNT
007220         MOVE WS-ORDER-COUNT TO WS-KX
007230         MOVE ORD-ORDER-ID TO ORDT-ORDER-ID(WS-KX)
007240         MOVE ZERO TO ORDT-ITEM-COUNT(WS-KX)
007250     END-IF.
007260*
007270 2121-SCAN-ORDER.
007280*    TEST ONE ORDER-TABLE SLOT FOR AN ORDER-ID MATCH.
007290     IF ORDT-ORDER-ID(WS-IX) = ORD-ORDER-ID
007300         MOVE WS-IX TO WS-KX
007310     END-IF.
007320*
007330 2130-MARK-ITEM-PRESENT.
007340*    ADDS THE PRODUCT SUBSCRIPT TO THIS ORDER'S ITEM LIST
007350*    UNLESS IT IS ALREADY THERE - QUANTITY ON A SECOND LINE
007360*    FOR THE SAME PRODUCT/ORDER MUST NOT DOUBLE-COUNT IT.
007370     MOVE 'N' TO WS-FOUND-SWITCH.
007380     PERFORM 2131-SCAN-ITEM-PRESENT
007390         VARYING WS-JX FROM 1 BY 1
007400             UNTIL WS-JX > ORDT-ITEM-COUNT(WS-KX)
007410                 OR WS-ENTRY-FOUND.
007420*    CHECK NOT ENTRY FOUND.
007430     IF NOT WS-ENTRY-FOUND
007440         IF ORDT-ITEM-COUNT(WS-KX) < 20
007450             ADD 1 TO ORDT-ITEM-COUNT(WS-KX)
007460             MOVE WS-MX TO
007470                 ORDT-ITEM-IX(WS-KX, ORDT-ITEM-COUNT(WS-KX))
007480         END-IF
007490     END-IF.
007500*
007510 2131-SCAN-ITEM-PRESENT.
007520*    TEST ONE ENTRY OF THIS ORDER'S ITEM LIST FOR A MATCH.
007530     IF ORDT-ITEM-IX(WS-KX, WS-JX) = WS-MX
007540         MOVE 'Y' TO WS-FOUND-SWITCH
007550     END-IF.
007560*
007570 3000-CLOSING.
007580*    RUNS THE THREE APRIORI PASSES IN ORDER, THEN THE RULE
007590*    PASSES, THEN THE OUTPUT FILES AND THE BUNDLE REPORT.
007600     PERFORM 3100-FREQUENT-L1.
007610*    CHECK L1 COUNT > ZERO.
007620     IF WS-L1-COUNT > ZERO
007630         PERFORM 3200-FREQUENT-L2
007640     END-IF.
007650*    CHECK L2 COUNT > ZERO.
007660     IF WS-L2-COUNT > ZERO
007670         PERFORM 3300-FREQUENT-L3
007680     END-IF.
007690     PERFORM 3400-SORT-ITEMSETS.
007700     PERFORM 3450-WRITE-ITEMSETS.
007710*    CHECK L2 COUNT > ZERO.
007720     IF WS-L2-COUNT > ZERO
007730         PERFORM 3500-BUILD-RULES-L2
007740     END-IF.
007750*    CHECK L3 COUNT > ZERO.
007760     IF WS-L3-COUNT > ZERO
007770         PERFORM 3600-BUILD-RULES-L3
007780     END-IF.
007790     PERFORM 3650-SORT-RULES.
007800     PERFORM 3700-WRITE-RULES.
007810     PERFORM 3800-BUNDLE-REPORT.
007820*
007830     CLOSE ORDER-MASTER.
007840*    CLOSE ITEMSET-OUT.
007850     CLOSE ITEMSET-OUT.
007860*    CLOSE RULE-OUT.
007870     CLOSE RULE-OUT.
007880*    CLOSE BNDLRPT.
007890     CLOSE BNDLRPT.
007900*
007910*    UNIT C STEP 2 - SINGLE ITEM SUPPORT.  EVERY PRODUCT THAT
007920*    CLEARS MIN-SUPPORT BECOMES A LENGTH-1 FREQUENT ITEMSET.
007930 3100-FREQUENT-L1.
007940*    SUPPORT PASS OVER EVERY DISTINCT PRODUCT - NO CANDIDATE
007950*    GENERATION NEEDED AT LENGTH 1, JUST A STRAIGHT COUNT.
007960     PERFORM 3110-ONE-PRODUCT-SUPPORT
007970         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-PRODUCT-COUNT.
007980*
007990 3110-ONE-PRODUCT-SUPPORT.
008000*    ONE PRODUCT'S SHARE OF ALL ORDERS - KEPT ONLY WHEN IT
008010*    CLEARS WS-MIN-SUPPORT.
008020     MOVE ZERO TO WS-HIT-COUNT.
008030     PERFORM 3111-COUNT-ORDERS-WITH-ITEM
008040         VARYING WS-JX FROM 1 BY 1 UNTIL WS-JX > WS-ORDER-COUNT.
008050*
008060     COMPUTE ITEMSET-SUPPORT(WS-ITEMSET-COUNT + 1) ROUNDED =
008070         WS-HIT-COUNT / WS-ORDER-COUNT.
008080*    CHECK ITEMSET SUPPORT >= MIN SUPPORT.
008090     IF ITEMSET-SUPPORT(WS-ITEMSET-COUNT + 1) >= WS-MIN-SUPPORT
008100         ADD 1 TO WS-ITEMSET-COUNT
008110         ADD 1 TO WS-L1-COUNT
008120         MOVE WS-IX    TO ITEMSET-IDX-1(WS-ITEMSET-COUNT)
008130         MOVE ZERO     TO ITEMSET-IDX-2(WS-ITEMSET-COUNT)
008140         MOVE ZERO     TO ITEMSET-IDX-3(WS-ITEMSET-COUNT)
008150         MOVE 1        TO ITEMSET-LENGTH(WS-ITEMSET-COUNT)
008160         MOVE WS-HIT-COUNT TO ITEMSET-ORD-COUNT(WS-ITEMSET-COUNT)
008170     END-IF.
008180*
008190 3111-COUNT-ORDERS-WITH-ITEM.
008200*    TALLY THE ORDERS THAT CARRY THIS ONE PRODUCT.
008210     PERFORM 3112-TEST-ITEM-IN-ORDER
008220         VARYING WS-MX FROM 1 BY 1
008230             UNTIL WS-MX > ORDT-ITEM-COUNT(WS-JX).
008240*
008250 3112-TEST-ITEM-IN-ORDER.
008260*    TEST ONE ORDER'S ITEM LIST FOR THE PRODUCT SUBSCRIPT.
008270     IF ORDT-ITEM-IX(WS-JX, WS-MX) = WS-IX
008280         ADD 1 TO WS-HIT-COUNT
008290     END-IF.
008300*
008310*    UNIT C STEP 3 - PAIRS BUILT ONLY FROM FREQUENT LENGTH-1
008320*    ITEMS.  WS-IX/WS-JX WALK THE LENGTH-1 ROWS OF THE ITEMSET
008330*    TABLE, NOT THE RAW PRODUCT TABLE.
008340 3200-FREQUENT-L2.
008350*    CANDIDATE PAIRS ARE BUILT ONLY FROM PRODUCTS THAT
008360*    CLEARED THE LENGTH-1 CUTOFF - THE APRIORI PRUNE THAT
008370*    KEEPS THE PAIR COUNT FROM EXPLODING (SEE 09/02/94 ABOVE).
008380     PERFORM 3210-ONE-PAIR-OUTER
008390         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-L1-COUNT.
008400*
008410 3210-ONE-PAIR-OUTER.
008420*    OUTER LEG OF THE PAIR NESTED LOOP - PAIRS WITH THE
008430*    INNER LEG ONLY ONCE PER COMBINATION.
008440     IF WS-IX < WS-L1-COUNT
008450         PERFORM 3211-ONE-PAIR-INNER
008460             VARYING WS-JX FROM WS-IX + 1 BY 1
008470                 UNTIL WS-JX > WS-L1-COUNT
008480     END-IF.
008490*
008500 3211-ONE-PAIR-INNER.
008510*    ONE CANDIDATE PAIR - BOTH SUBSCRIPTS ARE INTO THE
008520*    FREQUENT LENGTH-1 SLICE OF ITEMSET-TABLE.
008530     MOVE ITEMSET-IDX-1(WS-IX) TO WS-PK-1.
008540*    CARRY ITEMSET IDX 1 INTO PK 2.
008550     MOVE ITEMSET-IDX-1(WS-JX) TO WS-PK-2.
008560     PERFORM 3212-PAIR-SUPPORT.
008570*
008580 3212-PAIR-SUPPORT.
008590*    SAME SHAPE AS 3110 - COUNT ORDERS CARRYING BOTH ITEMS,
008600*    KEEP THE PAIR ONLY WHEN THE SHARE CLEARS THE CUTOFF.
008610     MOVE ZERO TO WS-HIT-COUNT.
008620     PERFORM 3213-COUNT-ORDERS-WITH-PAIR
008630         VARYING WS-KX FROM 1 BY 1 UNTIL WS-KX > WS-ORDER-COUNT.
008640*
008650     COMPUTE ITEMSET-SUPPORT(WS-ITEMSET-COUNT + 1) ROUNDED =
008660         WS-HIT-COUNT / WS-ORDER-COUNT.
008670*    CHECK ITEMSET SUPPORT >= MIN SUPPORT.
008680     IF ITEMSET-SUPPORT(WS-ITEMSET-COUNT + 1) >= WS-MIN-SUPPORT
008690         ADD 1 TO WS-ITEMSET-COUNT
008700         ADD 1 TO WS-L2-COUNT
008710         MOVE WS-PK-1  TO ITEMSET-IDX-1(WS-ITEMSET-COUNT)
008720         MOVE WS-PK-2  TO ITEMSET-IDX-2(WS-ITEMSET-COUNT)
008730         MOVE ZERO     TO ITEMSET-IDX-3(WS-ITEMSET-COUNT)
008740         MOVE 2        TO ITEMSET-LENGTH(WS-ITEMSET-COUNT)
008750         MOVE WS-HIT-COUNT TO ITEMSET-ORD-COUNT(WS-ITEMSET-COUNT)
008760     END-IF.
008770*
008780 3213-COUNT-ORDERS-WITH-PAIR.
008790*    TALLY THE ORDERS THAT CARRY BOTH ITEMS OF THE PAIR.
008800     MOVE 'N' TO WS-FOUND-SWITCH.
008810     PERFORM 3214-TEST-PAIR-ITEM-1
008820         VARYING WS-MX FROM 1 BY 1
008830             UNTIL WS-MX > ORDT-ITEM-COUNT(WS-KX)
008840                 OR WS-ENTRY-FOUND.
008850*    CHECK ENTRY FOUND.
008860     IF WS-ENTRY-FOUND
008870         MOVE 'N' TO WS-FOUND-SWITCH
008880         PERFORM 3215-TEST-PAIR-ITEM-2
008890             VARYING WS-MX FROM 1 BY 1
008900                 UNTIL WS-MX > ORDT-ITEM-COUNT(WS-KX)
008910                     OR WS-ENTRY-FOUND
008920         IF WS-ENTRY-FOUND
008930             ADD 1 TO WS-HIT-COUNT
008940         END-IF
008950     END-IF.
008960*
008970 3214-TEST-PAIR-ITEM-1.
008980*    TEST ONE ORDER'S ITEM LIST FOR THE FIRST PAIR MEMBER.
008990     IF ORDT-ITEM-IX(WS-KX, WS-MX) = WS-PK-1
009000         MOVE 'Y' TO WS-FOUND-SWITCH
009010     END-IF.
009020*
009030 3215-TEST-PAIR-ITEM-2.
009040*    TEST ONE ORDER'S ITEM LIST FOR THE SECOND PAIR MEMBER,
009050*    ONLY REACHED WHEN THE FIRST MEMBER ALREADY MATCHED.
009060     IF ORDT-ITEM-IX(WS-KX, WS-MX) = WS-PK-2
009070         MOVE 'Y' TO WS-FOUND-SWITCH
009080     END-IF.
009090*
009100*    UNIT C STEP 3 (CONTINUED) - TRIPLES ARE THE UNION OF TWO
009110*    FREQUENT PAIRS THAT SHARE EXACTLY ONE ITEM.  DUPLICATE
009120*    TRIPLES ARE SKIPPED BY CHECKING THE ITEMSET TABLE BEFORE
009130*    THE SUPPORT COUNT IS BOTHERED WITH.
009140 3300-FREQUENT-L3.
009150*    CANDIDATE TRIPLES ARE UNIONS OF TWO FREQUENT PAIRS
009160*    SHARING EXACTLY ONE ITEM - THE 03/11/95 PRUNE ABOVE.
009170     MOVE WS-ITEMSET-COUNT TO WS-KX.
009180*    DERIVE KX.
009190     COMPUTE WS-KX = WS-KX - WS-L2-COUNT.
009200     PERFORM 3310-ONE-TRIPLE-OUTER
009210         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-L2-COUNT.
009220*
009230 3310-ONE-TRIPLE-OUTER.
009240*    OUTER LEG OF THE TRIPLE NESTED LOOP OVER FREQUENT PAIRS.
009250     IF WS-IX < WS-L2-COUNT
009260         PERFORM 3311-ONE-TRIPLE-INNER
009270             VARYING WS-JX FROM WS-IX + 1 BY 1
009280                 UNTIL WS-JX > WS-L2-COUNT
009290     END-IF.
009300*
009310 3311-ONE-TRIPLE-INNER.
009320*    INNER LEG - EVERY OTHER FREQUENT PAIR IS A CANDIDATE
009330*    UNION PARTNER FOR THE OUTER PAIR.
009340     COMPUTE WS-MX = WS-KX + WS-IX.
009350*    DERIVE TEMP IX.
009360     COMPUTE WS-TEMP-IX = WS-KX + WS-JX.
009370     PERFORM 3312-TRY-UNION.
009380*
009390*    WS-MX/WS-TEMP-IX ARE THE ABSOLUTE ITEMSET-TABLE ROWS OF THE
009400*    TWO PAIRS BEING UNIONED.
009410 3312-TRY-UNION.
009420*    A UNION ONLY QUALIFIES WHEN THE TWO PAIRS SHARE EXACTLY
009430*    ONE ITEM - OTHERWISE IT IS EITHER THE SAME PAIR TWICE OR
009440*    NOT A VALID 3-ITEM CANDIDATE AT ALL.
009450     MOVE ZERO TO WS-TK-1.
009460*    CARRY ZERO INTO TK 2.
009470     MOVE ZERO TO WS-TK-2.
009480*    CARRY ZERO INTO TK 3.
009490     MOVE ZERO TO WS-TK-3.
009500     PERFORM 3313-BUILD-UNION-SET.
009510*    CHECK TK 3 NOT = ZERO.
009520     IF WS-TK-3 NOT = ZERO
009530        AND WS-TRIPLE-KEY-FLAT NOT = WS-LAST-TRIPLE-KEY
009540         PERFORM 3320-TRIPLE-SUPPORT
009550         MOVE WS-TRIPLE-KEY-FLAT TO WS-LAST-TRIPLE-KEY
009560     END-IF.
009570*
009580*    UNIONS THE TWO ITEM-INDEX PAIRS INTO WS-TK-1/2/3, ASCENDING.
009590*    THE TWO PAIRS MUST SHARE EXACTLY ONE ITEM OR THE UNION IS NOT
009600*    A CLEAN 3-ITEM CANDIDATE - WS-HIT-COUNT IS BORROWED HERE AS A
009610*    MATCH TALLY AND WS-TK-3 IS LEFT AT ZERO WHEN IT FAILS.
009620 3313-BUILD-UNION-SET.
009630*    LAYS THE THREE DISTINCT ITEM SUBSCRIPTS OUT ASCENDING SO
009640*    3314 CAN COMPARE THE FLATTENED KEY AGAINST THE LAST
009650*    CANDIDATE BUILT AND SKIP AN EXACT REPEAT.
009660     MOVE ITEMSET-IDX-1(WS-MX) TO WS-TK-1.
009670*    CARRY ITEMSET IDX 2 INTO TK 2.
009680     MOVE ITEMSET-IDX-2(WS-MX) TO WS-TK-2.
009690*    CARRY ZERO INTO HIT COUNT.
009700     MOVE ZERO TO WS-HIT-COUNT.
009710*    CHECK ITEMSET IDX 1 = TK 1.
009720     IF ITEMSET-IDX-1(WS-TEMP-IX) = WS-TK-1
009730        OR ITEMSET-IDX-1(WS-TEMP-IX) = WS-TK-2
009740         ADD 1 TO WS-HIT-COUNT
009750     ELSE
009760         MOVE ITEMSET-IDX-1(WS-TEMP-IX) TO WS-TK-3
009770     END-IF.
009780*    CHECK ITEMSET IDX 2 = TK 1.
009790     IF ITEMSET-IDX-2(WS-TEMP-IX) = WS-TK-1
009800        OR ITEMSET-IDX-2(WS-TEMP-IX) = WS-TK-2
009810         ADD 1 TO WS-HIT-COUNT
009820     ELSE
009830         MOVE ITEMSET-IDX-2(WS-TEMP-IX) TO WS-TK-3
009840     END-IF.
009850*    CHECK HIT COUNT NOT = 1.
009860     IF WS-HIT-COUNT NOT = 1
009870         MOVE ZERO TO WS-TK-3
009880     END-IF.
009890     PERFORM 3314-SORT-TRIPLE-KEY.
009900*
009910 3314-SORT-TRIPLE-KEY.
009920*    THREE-WAY COMPARE-AND-SWAP TO PUT WS-TK-1/2/3 ASCENDING -
009930*    ONLY THREE VALUES SO A BUBBLE PASS IS OVERKILL, THIS IS
009940*    JUST THREE STRAIGHT-LINE COMPARES.
009950     IF WS-TK-1 > WS-TK-2
009960         MOVE WS-TK-1 TO WS-TEMP-IX
009970         MOVE WS-TK-2 TO WS-TK-1
009980         MOVE WS-TEMP-IX TO WS-TK-2
009990     END-IF.
010000*    CHECK TK 2 > TK 3 AND TK 3 NOT = ZERO.
010010     IF WS-TK-2 > WS-TK-3 AND WS-TK-3 NOT = ZERO
010020         MOVE WS-TK-2 TO WS-TEMP-IX
010030         MOVE WS-TK-3 TO WS-TK-2
010040         MOVE WS-TEMP-IX TO WS-TK-3
010050     END-IF.
010060*    CHECK TK 1 > TK 2.
010070     IF WS-TK-1 > WS-TK-2
010080         MOVE WS-TK-1 TO WS-TEMP-IX
010090         MOVE WS-TK-2 TO WS-TK-1
010100         MOVE WS-TEMP-IX TO WS-TK-2
010110     END-IF.
010120*
010130 3320-TRIPLE-SUPPORT.
010140*    SKIPS A CANDIDATE THAT IS AN EXACT REPEAT OF THE LAST
010150*    ONE BUILT (SAME UNION FOUND FROM BOTH PAIR DIRECTIONS).
010160     MOVE 3      TO WS-LKUP-LEN.
010170*    CARRY TK 1 INTO LKUP IX1.
010180     MOVE WS-TK-1 TO WS-LKUP-IX1.
010190*    CARRY TK 2 INTO LKUP IX2.
010200     MOVE WS-TK-2 TO WS-LKUP-IX2.
010210*    CARRY TK 3 INTO LKUP IX3.
010220     MOVE WS-TK-3 TO WS-LKUP-IX3.
010230     PERFORM 3900-LOOKUP-SUPPORT.
010240*    CHECK NOT LKUP IS FOUND.
010250     IF NOT WS-LKUP-IS-FOUND
010260         PERFORM 3321-COMPUTE-TRIPLE-SUPPORT
010270     END-IF.
010280*
010290 3321-COMPUTE-TRIPLE-SUPPORT.
010300*    SAME SHAPE AS 3212 ONE LEVEL UP - COUNT, DIVIDE, KEEP
010310*    ONLY WHEN THE SHARE CLEARS THE CUTOFF.
010320     MOVE ZERO TO WS-HIT-COUNT.
010330     PERFORM 3322-COUNT-ORDERS-WITH-TRIPLE
010340         VARYING WS-KX FROM 1 BY 1 UNTIL WS-KX > WS-ORDER-COUNT.
010350*
010360     COMPUTE ITEMSET-SUPPORT(WS-ITEMSET-COUNT + 1) ROUNDED =
010370         WS-HIT-COUNT / WS-ORDER-COUNT.
010380*    CHECK ITEMSET SUPPORT >= MIN SUPPORT.
010390     IF ITEMSET-SUPPORT(WS-ITEMSET-COUNT + 1) >= WS-MIN-SUPPORT
010400         ADD 1 TO WS-ITEMSET-COUNT
010410         ADD 1 TO WS-L3-COUNT
010420         MOVE WS-TK-1  TO ITEMSET-IDX-1(WS-ITEMSET-COUNT)
010430         MOVE WS-TK-2  TO ITEMSET-IDX-2(WS-ITEMSET-COUNT)
010440         MOVE WS-TK-3  TO ITEMSET-IDX-3(WS-ITEMSET-COUNT)
010450         MOVE 3        TO ITEMSET-LENGTH(WS-ITEMSET-COUNT)
010460         MOVE WS-HIT-COUNT TO ITEMSET-ORD-COUNT(WS-ITEMSET-COUNT)
010470     END-IF.
010480*
010490 3322-COUNT-ORDERS-WITH-TRIPLE.
010500*    TALLY THE ORDERS THAT CARRY ALL THREE ITEMS.
010510     MOVE ZERO TO WS-MATCH-COUNT.
010520     PERFORM 3323-TEST-TRIPLE-ITEM
010530         VARYING WS-MX FROM 1 BY 1
010540             UNTIL WS-MX > ORDT-ITEM-COUNT(WS-KX).
010550*    CHECK MATCH COUNT = 3.
010560     IF WS-MATCH-COUNT = 3
010570         ADD 1 TO WS-HIT-COUNT
010580     END-IF.
010590*
010600 3323-TEST-TRIPLE-ITEM.
010610*    TEST ONE ORDER'S ITEM LIST FOR ONE MEMBER OF THE TRIPLE.
010620     IF ORDT-ITEM-IX(WS-KX, WS-MX) = WS-TK-1
010630        OR ORDT-ITEM-IX(WS-KX, WS-MX) = WS-TK-2
010640        OR ORDT-ITEM-IX(WS-KX, WS-MX) = WS-TK-3
010650         ADD 1 TO WS-MATCH-COUNT
010660     END-IF.
010670*
010680*    UNIT C STEP 4 - SORT THE COMBINED ITEMSET TABLE SUPPORT
010690*    DESCENDING AND WRITE IT.
010700 3400-SORT-ITEMSETS.
010710*    DESCENDING BY SUPPORT SO THE ITEMSET OUTPUT FILE READS
010720*    STRONGEST-FIRST - NOTHING DOWNSTREAM DEPENDS ON THE
010730*    ORDER, IT IS PURELY FOR THE ANALYST READING THE FILE.
010740     PERFORM 3401-ITEMSET-PASS
010750         VARYING WS-IX FROM WS-ITEMSET-COUNT BY -1 UNTIL WS-IX <= 1.
010760*
010770 3401-ITEMSET-PASS.
010780*    ONE BUBBLE PASS OVER THE COMBINED ITEMSET TABLE.
010790     PERFORM 3401A-ITEMSET-COMPARE
010800         VARYING WS-JX FROM 1 BY 1 UNTIL WS-JX >= WS-IX.
010810*
010820 3401A-ITEMSET-COMPARE.
010830*    COMPARE-AND-SWAP OF ADJACENT ROWS.
010840     IF ITEMSET-SUPPORT(WS-JX) < ITEMSET-SUPPORT(WS-JX + 1)
010850         PERFORM 3401B-SWAP-ITEMSETS
010860     END-IF.
010870*
010880 3401B-SWAP-ITEMSETS.
010890*    EXCHANGE TWO WHOLE ITEMSET-TABLE ROWS THROUGH THE SWAP
010900*    AREA DEFINED ABOVE.
010910     MOVE ITEMSET-ENTRY(WS-JX)     TO WS-ITEMSET-SWAP.
010920*    CARRY ITEMSET ENTRY INTO ITEMSET ENTRY.
010930     MOVE ITEMSET-ENTRY(WS-JX + 1) TO ITEMSET-ENTRY(WS-JX).
010940*    CARRY ITEMSET SWAP INTO ITEMSET ENTRY.
010950     MOVE WS-ITEMSET-SWAP          TO ITEMSET-ENTRY(WS-JX + 1).
010960*
010970 3450-WRITE-ITEMSETS.
010980*    ONE OUTPUT RECORD PER ROW OF THE NOW-SORTED ITEMSET TABLE.
010990     PERFORM 3451-ONE-ITEMSET-RECORD
011000         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-ITEMSET-COUNT.
011010*
011020 3451-ONE-ITEMSET-RECORD.
011030*    BUILDS THE PRINTABLE ITEM LIST, THEN WRITES THE RECORD.
011040     PERFORM 3452-BUILD-ITEMS-TEXT.
011050*    CARRY ITEMSET LENGTH INTO LENGTH.
011060     MOVE ITEMSET-LENGTH(WS-IX)    TO ITM-OUT-LENGTH.
011070*    CARRY ITEMSET SUPPORT INTO SUPPORT.
011080     MOVE ITEMSET-SUPPORT(WS-IX)   TO ITM-OUT-SUPPORT.
011090*    WRITE REC.
011100     WRITE ITM-OUT-REC.
011110*
011120*    BUILDS THE PRINTABLE ITEM LIST WITH POINTER SO THE FIELD
011130*    BEING FILLED IS NEVER ALSO READ AS A STRING SOURCE.
011140 3452-BUILD-ITEMS-TEXT.
011150*    ONE, TWO OR THREE PRODUCT NAMES SEPARATED BY ' + ' -
011160*    IDX3 ZERO MEANS A LENGTH-1 OR LENGTH-2 ROW.
011170     MOVE SPACES TO ITM-OUT-ITEMS.
011180*    CARRY 1 INTO ITEMS PTR.
011190     MOVE 1 TO WS-ITEMS-PTR.
011200     STRING PROD-NAME(ITEMSET-IDX-1(WS-IX)) DELIMITED BY '  '
011210         INTO ITM-OUT-ITEMS WITH POINTER WS-ITEMS-PTR.
011220*    CHECK ITEMSET IDX 2 NOT = ZERO.
011230     IF ITEMSET-IDX-2(WS-IX) NOT = ZERO
011240         STRING ', '           DELIMITED BY SIZE
011250                PROD-NAME(ITEMSET-IDX-2(WS-IX))
011260                                DELIMITED BY '  '
011270             INTO ITM-OUT-ITEMS WITH POINTER WS-ITEMS-PTR
011280     END-IF.
011290*    CHECK ITEMSET IDX 3 NOT = ZERO.
011300     IF ITEMSET-IDX-3(WS-IX) NOT = ZERO
011310         STRING ', '           DELIMITED BY SIZE
011320                PROD-NAME(ITEMSET-IDX-3(WS-IX))
011330                                DELIMITED BY '  '
011340             INTO ITM-OUT-ITEMS WITH POINTER WS-ITEMS-PTR
011350     END-IF.
011360*
011370*    LOOKS UP A STORED FREQUENT ITEMSET BY LENGTH/INDEX LIST -
011380*    USED WHILE BUILDING RULES FROM LENGTH-2 AND LENGTH-3 ROWS.
011390*    WS-LKUP-IX3 IS FORCED TO ZERO ON ANYTHING SHORTER THAN A
011400*    TRIPLE SO A STALE VALUE LEFT OVER FROM AN EARLIER TRIPLE
011410*    LOOKUP CANNOT MISS A LENGTH-1/2 MATCH.
011420 3900-LOOKUP-SUPPORT.
011430*    SHARED BY BOTH RULE-BUILDING PASSES BELOW SO A LOOKUP
011440*    MISS (ZERO SUPPORT) IS HANDLED IN EXACTLY ONE PLACE.
011450     MOVE 'N' TO WS-LKUP-FOUND.
011460*    CHECK LKUP LEN NOT = 3.
011470     IF WS-LKUP-LEN NOT = 3
011480         MOVE ZERO TO WS-LKUP-IX3
011490     END-IF.
011500     PERFORM 3901-SCAN-FOR-SUPPORT
011510         VARYING WS-TEMP-IX FROM 1 BY 1
011520             UNTIL WS-TEMP-IX > WS-ITEMSET-COUNT
011530                 OR WS-LKUP-IS-FOUND.
011540*
011550 3901-SCAN-FOR-SUPPORT.
011560*    TEST ONE ITEMSET-TABLE ROW AGAINST THE REQUESTED LENGTH
011570*    AND SUBSCRIPTS.
011580     IF ITEMSET-LENGTH(WS-TEMP-IX) = WS-LKUP-LEN
011590        AND ITEMSET-IDX-1(WS-TEMP-IX) = WS-LKUP-IX1
011600        AND ITEMSET-IDX-2(WS-TEMP-IX) = WS-LKUP-IX2
011610        AND ITEMSET-IDX-3(WS-TEMP-IX) = WS-LKUP-IX3
011620         MOVE 'Y' TO WS-LKUP-FOUND
011630         MOVE ITEMSET-SUPPORT(WS-TEMP-IX) TO WS-LKUP-SUPPORT
011640     END-IF.
011650*
011660*    UNIT C STEP 5 - RULES FROM EVERY LENGTH-2 ITEMSET.  A PAIR
011670*    GIVES TWO DIRECTIONAL RULES, EACH A SINGLE-ITEM ANTECEDENT
011680*    AND A SINGLE-ITEM CONSEQUENT.
011690 3500-BUILD-RULES-L2.
011700*    EVERY FREQUENT PAIR YIELDS TWO CANDIDATE RULES - EACH
011710*    ITEM AS ANTECEDENT WITH THE OTHER AS CONSEQUENT.
011720     PERFORM 3510-ONE-PAIR-RULES
011730         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-ITEMSET-COUNT.
011740*
011750 3510-ONE-PAIR-RULES.
011760*    BUILDS BOTH DIRECTIONS OF ONE FREQUENT PAIR.
011770     IF ITEMSET-LENGTH(WS-IX) = 2
011780         MOVE ITEMSET-IDX-1(WS-IX) TO WS-TK-1
011790         MOVE ITEMSET-IDX-2(WS-IX) TO WS-TK-2
011800         MOVE ITEMSET-SUPPORT(WS-IX) TO WS-LKUP-SUPPORT
011810         PERFORM 3520-ONE-RULE
011820     END-IF.
011830*
011840*    BUILDS BOTH DIRECTIONS OF THE PAIR IN TURN.
011850 3520-ONE-RULE.
011860*    CONFIDENCE = PAIR SUPPORT OVER ANTECEDENT SUPPORT; A
011870*    ZERO ANTECEDENT SUPPORT KILLS THE RULE BEFORE THE DIVIDE
011880*    EVER RUNS (SEE THE 03/14/05 FIX ABOVE).
011890     MOVE 1 TO WS-LKUP-LEN.
011900*    CARRY TK 1 INTO LKUP IX1.
011910     MOVE WS-TK-1 TO WS-LKUP-IX1.
011920*    CARRY ZERO INTO LKUP IX2.
011930     MOVE ZERO    TO WS-LKUP-IX2.
011940     PERFORM 3900-LOOKUP-SUPPORT.
011950*    CHECK LKUP IS FOUND AND LKUP SUPPORT NOT = ZERO.
011960     IF WS-LKUP-IS-FOUND AND WS-LKUP-SUPPORT NOT = ZERO
011970         MOVE PROD-NAME(WS-TK-1) TO RULE-ANT-TEXT(WS-RULE-COUNT + 1)
011980         MOVE PROD-NAME(WS-TK-2) TO RULE-CON-TEXT(WS-RULE-COUNT + 1)
011990         MOVE WS-LKUP-SUPPORT TO RULE-ANT-SUPPORT(WS-RULE-COUNT + 1)
012000         PERFORM 3530-FINISH-RULE
012010     END-IF.
012020*    CARRY 1 INTO LKUP LEN.
012030     MOVE 1 TO WS-LKUP-LEN.
012040*    CARRY TK 2 INTO LKUP IX1.
012050     MOVE WS-TK-2 TO WS-LKUP-IX1.
012060*    CARRY ZERO INTO LKUP IX2.
012070     MOVE ZERO    TO WS-LKUP-IX2.
012080     PERFORM 3900-LOOKUP-SUPPORT.
012090*    CHECK LKUP IS FOUND AND LKUP SUPPORT NOT = ZERO.
012100     IF WS-LKUP-IS-FOUND AND WS-LKUP-SUPPORT NOT = ZERO
012110         MOVE PROD-NAME(WS-TK-2) TO RULE-ANT-TEXT(WS-RULE-COUNT + 1)
012120         MOVE PROD-NAME(WS-TK-1) TO RULE-CON-TEXT(WS-RULE-COUNT + 1)
012130         MOVE WS-LKUP-SUPPORT TO RULE-ANT-SUPPORT(WS-RULE-COUNT + 1)
012140         PERFORM 3530-FINISH-RULE
012150     END-IF.
012160*
012170*    WS-LKUP-SUPPORT HOLDS THE JUST-LOOKED-UP ANTECEDENT SUPPORT
012180*    ON ENTRY.  CONSEQUENT SUPPORT IS PULLED FROM THE OTHER SIDE
012190*    OF THE PAIR/TRIPLE BY THE CALLER BEFORE THIS RUNS.
012200 3530-FINISH-RULE.
012210*    LIFT = CONFIDENCE OVER CONSEQUENT SUPPORT - ACCEPTED
012220*    ONLY WHEN BOTH CONFIDENCE AND LIFT CLEAR THEIR CUTOFFS.
012230     COMPUTE RULE-CONFIDENCE(WS-RULE-COUNT + 1) ROUNDED =
012240         ITEMSET-SUPPORT(WS-IX) / WS-LKUP-SUPPORT.
012250*    CARRY ITEMSET SUPPORT INTO RULE SUPPORT.
012260     MOVE ITEMSET-SUPPORT(WS-IX) TO RULE-SUPPORT(WS-RULE-COUNT + 1).
012270     PERFORM 3540-LOOKUP-CONSEQUENT.
012280*    CHECK LKUP IS FOUND AND LKUP SUPPORT NOT = ZERO.
012290     IF WS-LKUP-IS-FOUND AND WS-LKUP-SUPPORT NOT = ZERO
012300         MOVE WS-LKUP-SUPPORT TO RULE-CON-SUPPORT(WS-RULE-COUNT + 1)
012310         COMPUTE RULE-LIFT(WS-RULE-COUNT + 1) ROUNDED =
012320             RULE-CONFIDENCE(WS-RULE-COUNT + 1) / WS-LKUP-SUPPORT
012330     ELSE
012340         MOVE ZERO TO RULE-CON-SUPPORT(WS-RULE-COUNT + 1)
012350         MOVE ZERO TO RULE-LIFT(WS-RULE-COUNT + 1)
012360     END-IF.
012370*    CHECK RULE CONFIDENCE >= MIN CONFIDENCE.
012380     IF RULE-CONFIDENCE(WS-RULE-COUNT + 1) >= WS-MIN-CONFIDENCE
012390        AND RULE-LIFT(WS-RULE-COUNT + 1) >= WS-MIN-LIFT
012400        AND WS-RULE-COUNT < 1500
012410         ADD 1 TO WS-RULE-COUNT
012420     END-IF.
012430*
012440*    LOOKS UP THE CONSEQUENT SUPPORT FOR THE LENGTH-2 RULE
012450*    CURRENTLY STAGED BY 3520-ONE-RULE - WHICHEVER SIDE OF THE
012460*    PAIR IS NOT THE ANTECEDENT JUST LOOKED UP BECOMES THE
012470*    CONSEQUENT.
012480 3540-LOOKUP-CONSEQUENT.
012490*    A PAIR RULE'S CONSEQUENT IS ALWAYS A SINGLE PRODUCT, SO
012500*    THIS IS A LENGTH-1 LOOKUP EVERY TIME.
012510     IF WS-LKUP-IX1 = WS-TK-1
012520         MOVE WS-TK-2 TO WS-LKUP-IX1
012530     ELSE
012540         MOVE WS-TK-1 TO WS-LKUP-IX1
012550     END-IF.
012560*    CARRY 1 INTO LKUP LEN.
012570     MOVE 1 TO WS-LKUP-LEN.
012580*    CARRY ZERO INTO LKUP IX2.
012590     MOVE ZERO TO WS-LKUP-IX2.
012600     PERFORM 3900-LOOKUP-SUPPORT.
012610*
012620*    UNIT C STEP 5 (CONTINUED) - RULES FROM EVERY LENGTH-3
012630*    ITEMSET.  EACH TRIPLE GIVES THREE SINGLE-ANTECEDENT RULES
012640*    AND THREE PAIR-ANTECEDENT RULES.
012650 3600-BUILD-RULES-L3.
012660*    A FREQUENT TRIPLE YIELDS THREE SINGLE-ITEM-CONSEQUENT
012670*    RULES AND THREE PAIR-CONSEQUENT RULES.
012680     PERFORM 3610-ONE-TRIPLE-RULES
012690         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-ITEMSET-COUNT.
012700*
012710 3610-ONE-TRIPLE-RULES.
012720*    BUILDS ALL SIX CANDIDATE RULES FOR ONE FREQUENT TRIPLE.
012730     IF ITEMSET-LENGTH(WS-IX) = 3
012740         MOVE ITEMSET-IDX-1(WS-IX) TO WS-TK-1
012750         MOVE ITEMSET-IDX-2(WS-IX) TO WS-TK-2
012760         MOVE ITEMSET-IDX-3(WS-IX) TO WS-TK-3
012770         PERFORM 3611-SINGLE-ANTECEDENT-RULES
012780             VARYING WS-JX FROM 1 BY 1 UNTIL WS-JX > 3
012790         PERFORM 3620-PAIR-ANTECEDENT-RULES
012800             VARYING WS-JX FROM 1 BY 1 UNTIL WS-JX > 3
012810     END-IF.
012820*
012830*    WS-JX = 1, 2, 3 PICKS WHICH OF THE THREE ITEMS IS THE
012840*    SINGLE-ITEM ANTECEDENT; THE OTHER TWO BECOME THE CONSEQUENT.
012850 3611-SINGLE-ANTECEDENT-RULES.
012860*    ONE ITEM AS ANTECEDENT, THE OTHER TWO TOGETHER AS THE
012870*    CONSEQUENT TEXT.
012880     EVALUATE WS-JX
012890         WHEN 1
012900             MOVE WS-TK-1 TO WS-LKUP-IX1
012910             MOVE WS-TK-2 TO WS-PK-1
012920             MOVE WS-TK-3 TO WS-PK-2
012930         WHEN 2
012940             MOVE WS-TK-2 TO WS-LKUP-IX1
012950             MOVE WS-TK-1 TO WS-PK-1
012960             MOVE WS-TK-3 TO WS-PK-2
012970         WHEN 3
012980             MOVE WS-TK-3 TO WS-LKUP-IX1
012990             MOVE WS-TK-1 TO WS-PK-1
013000             MOVE WS-TK-2 TO WS-PK-2
013010     END-EVALUATE.
013020*    CARRY 1 INTO LKUP LEN.
013030     MOVE 1 TO WS-LKUP-LEN.
013040*    CARRY ZERO INTO LKUP IX2.
013050     MOVE ZERO TO WS-LKUP-IX2.
013060     PERFORM 3900-LOOKUP-SUPPORT.
013070*    CHECK LKUP IS FOUND AND LKUP SUPPORT NOT = ZERO.
013080     IF WS-LKUP-IS-FOUND AND WS-LKUP-SUPPORT NOT = ZERO
013090         MOVE PROD-NAME(WS-LKUP-IX1)
013100             TO RULE-ANT-TEXT(WS-RULE-COUNT + 1)
013110         MOVE WS-LKUP-SUPPORT TO RULE-ANT-SUPPORT(WS-RULE-COUNT + 1)
013120         PERFORM 3612-BUILD-PAIR-CON-TEXT
013130         COMPUTE RULE-CONFIDENCE(WS-RULE-COUNT + 1) ROUNDED =
013140             ITEMSET-SUPPORT(WS-IX) / WS-LKUP-SUPPORT
013150         MOVE ITEMSET-SUPPORT(WS-IX)
013160             TO RULE-SUPPORT(WS-RULE-COUNT + 1)
013170         MOVE 2 TO WS-LKUP-LEN
013180         MOVE WS-PK-1 TO WS-LKUP-IX1
013190         MOVE WS-PK-2 TO WS-LKUP-IX2
013200         PERFORM 3900-LOOKUP-SUPPORT
013210         IF WS-LKUP-IS-FOUND AND WS-LKUP-SUPPORT NOT = ZERO
013220             MOVE WS-LKUP-SUPPORT TO RULE-CON-SUPPORT(WS-RULE-COUNT + 1)
013230             COMPUTE RULE-LIFT(WS-RULE-COUNT + 1) ROUNDED =
013240                 RULE-CONFIDENCE(WS-RULE-COUNT + 1) / WS-LKUP-SUPPORT
013250         ELSE
013260             MOVE ZERO TO RULE-CON-SUPPORT(WS-RULE-COUNT + 1)
013270             MOVE ZERO TO RULE-LIFT(WS-RULE-COUNT + 1)
013280         END-IF
013290         IF RULE-CONFIDENCE(WS-RULE-COUNT + 1) >= WS-MIN-CONFIDENCE
013300            AND RULE-LIFT(WS-RULE-COUNT + 1) >= WS-MIN-LIFT
013310            AND WS-RULE-COUNT < 1500
013320             ADD 1 TO WS-RULE-COUNT
013330         END-IF
013340     END-IF.
013350*
013360 3612-BUILD-PAIR-CON-TEXT.
013370*    JOINS TWO PRODUCT NAMES INTO ONE CONSEQUENT STRING SO
013380*    3611'S RULE READS LIKE 'A -> B + C'.
013390     STRING PROD-NAME(WS-PK-1) DELIMITED BY '  '
013400            ', '                DELIMITED BY SIZE
013410            PROD-NAME(WS-PK-2)  DELIMITED BY '  '
013420         INTO RULE-CON-TEXT(WS-RULE-COUNT + 1).
013430*
013440*    WS-JX = 1, 2, 3 PICKS WHICH OF THE THREE ITEMS IS THE
013450*    SINGLE-ITEM CONSEQUENT; THE OTHER TWO ARE THE ANTECEDENT.
013460 3620-PAIR-ANTECEDENT-RULES.
013470*    TWO ITEMS TOGETHER AS ANTECEDENT, THE THIRD ITEM ALONE
013480*    AS THE CONSEQUENT.
013490     EVALUATE WS-JX
013500         WHEN 1
013510             MOVE WS-TK-2 TO WS-PK-1
013520             MOVE WS-TK-3 TO WS-PK-2
013530         WHEN 2
013540             MOVE WS-TK-1 TO WS-PK-1
013550             MOVE WS-TK-3 TO WS-PK-2
013560         WHEN 3
013570             MOVE WS-TK-1 TO WS-PK-1
013580             MOVE WS-TK-2 TO WS-PK-2
013590     END-EVALUATE.
013600*    CARRY 2 INTO LKUP LEN.
013610     MOVE 2 TO WS-LKUP-LEN.
013620*    CARRY PK 1 INTO LKUP IX1.
013630     MOVE WS-PK-1 TO WS-LKUP-IX1.
013640*    CARRY PK 2 INTO LKUP IX2.
013650     MOVE WS-PK-2 TO WS-LKUP-IX2.
013660     PERFORM 3900-LOOKUP-SUPPORT.
013670*    CHECK LKUP IS FOUND AND LKUP SUPPORT NOT = ZERO.
013680     IF WS-LKUP-IS-FOUND AND WS-LKUP-SUPPORT NOT = ZERO
013690         STRING PROD-NAME(WS-PK-1) DELIMITED BY '  '
013700                ', '                DELIMITED BY SIZE
013710                PROD-NAME(WS-PK-2)  DELIMITED BY '  '
013720             INTO RULE-ANT-TEXT(WS-RULE-COUNT + 1)
013730         MOVE WS-LKUP-SUPPORT TO RULE-ANT-SUPPORT(WS-RULE-COUNT + 1)
013740         COMPUTE RULE-CONFIDENCE(WS-RULE-COUNT + 1) ROUNDED =
013750             ITEMSET-SUPPORT(WS-IX) / WS-LKUP-SUPPORT
013760         MOVE ITEMSET-SUPPORT(WS-IX)
013770             TO RULE-SUPPORT(WS-RULE-COUNT + 1)
013780         PERFORM 3621-FINISH-PAIR-ANTECEDENT
013790     END-IF.
013800*
013810 3621-FINISH-PAIR-ANTECEDENT.
013820*    SAME CONFIDENCE/LIFT SHAPE AS 3520/3530, JUST WITH THE
013830*    ANTECEDENT SUPPORT COMING FROM A PAIR LOOKUP INSTEAD OF
013840*    A SINGLE-ITEM ONE.
013850     MOVE 1 TO WS-LKUP-LEN.
013860*    BRANCH ON JX.
013870     EVALUATE WS-JX
013880         WHEN 1  MOVE WS-TK-1 TO WS-LKUP-IX1
013890         WHEN 2  MOVE WS-TK-2 TO WS-LKUP-IX1
013900         WHEN 3  MOVE WS-TK-3 TO WS-LKUP-IX1
013910     END-EVALUATE.
013920*    CARRY ZERO INTO LKUP IX2.
013930     MOVE ZERO TO WS-LKUP-IX2.
013940     PERFORM 3900-LOOKUP-SUPPORT.
013950*    CARRY PROD NAME INTO RULE CON TEXT.
013960     MOVE PROD-NAME(WS-LKUP-IX1) TO RULE-CON-TEXT(WS-RULE-COUNT + 1).
013970*    CHECK LKUP IS FOUND AND LKUP SUPPORT NOT = ZERO.
013980     IF WS-LKUP-IS-FOUND AND WS-LKUP-SUPPORT NOT = ZERO
013990         MOVE WS-LKUP-SUPPORT TO RULE-CON-SUPPORT(WS-RULE-COUNT + 1)
014000         COMPUTE RULE-LIFT(WS-RULE-COUNT + 1) ROUNDED =
014010             RULE-CONFIDENCE(WS-RULE-COUNT + 1) / WS-LKUP-SUPPORT
014020     ELSE
014030         MOVE ZERO TO RULE-CON-SUPPORT(WS-RULE-COUNT + 1)
014040         MOVE ZERO TO RULE-LIFT(WS-RULE-COUNT + 1)
014050     END-IF.
014060*    CHECK RULE CONFIDENCE >= MIN CONFIDENCE.
014070     IF RULE-CONFIDENCE(WS-RULE-COUNT + 1) >= WS-MIN-CONFIDENCE
014080        AND RULE-LIFT(WS-RULE-COUNT + 1) >= WS-MIN-LIFT
014090        AND WS-RULE-COUNT < 1500
014100         ADD 1 TO WS-RULE-COUNT
014110     END-IF.
014120*
014130*    UNIT C STEP 6 - SORT RULES LIFT DESCENDING AND WRITE THEM.
014140 3650-SORT-RULES.
014150*    DESCENDING BY LIFT SO THE STRONGEST CROSS-SELL RULES
014160*    SORT TO THE TOP OF THE OUTPUT FILE.
014170     PERFORM 3651-RULE-PASS
014180         VARYING WS-IX FROM WS-RULE-COUNT BY -1 UNTIL WS-IX <= 1.
014190*
014200 3651-RULE-PASS.
014210*    ONE BUBBLE PASS OVER THE RULE TABLE.
014220     PERFORM 3651A-RULE-COMPARE
014230         VARYING WS-JX FROM 1 BY 1 UNTIL WS-JX >= WS-IX.
014240*
014250 3651A-RULE-COMPARE.
014260*    COMPARE-AND-SWAP OF ADJACENT RULE-TABLE ROWS.
014270     IF RULE-LIFT(WS-JX) < RULE-LIFT(WS-JX + 1)
014280         MOVE RULE-ENTRY(WS-JX)     TO WS-RULE-SWAP
014290         MOVE RULE-ENTRY(WS-JX + 1) TO RULE-ENTRY(WS-JX)
014300         MOVE WS-RULE-SWAP          TO RULE-ENTRY(WS-JX + 1)
014310     END-IF.
014320*
014330 3700-WRITE-RULES.
014340*    ONE OUTPUT RECORD PER ROW OF THE NOW-SORTED RULE TABLE.
014350     PERFORM 3710-ONE-RULE-RECORD
014360         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-RULE-COUNT.
014370*
014380 3710-ONE-RULE-RECORD.
014390*    MOVES ONE RULE-TABLE ROW STRAIGHT ACROSS TO RUL-OUT-REC.
014400     MOVE RULE-ANT-TEXT(WS-IX)     TO RUL-OUT-ANTECEDENT.
014410*    CARRY RULE CON TEXT INTO RULE CONSEQUENT.
014420     MOVE RULE-CON-TEXT(WS-IX)     TO RUL-OUT-CONSEQUENT.
014430*    CARRY RULE ANT SUPPORT INTO RULE ANT SUPPORT.
014440     MOVE RULE-ANT-SUPPORT(WS-IX)  TO RUL-OUT-ANT-SUPPORT.
014450*    CARRY RULE CON SUPPORT INTO RULE CON SUPPORT.
014460     MOVE RULE-CON-SUPPORT(WS-IX)  TO RUL-OUT-CON-SUPPORT.
014470*    CARRY RULE SUPPORT INTO RULE SUPPORT.
014480     MOVE RULE-SUPPORT(WS-IX)      TO RUL-OUT-SUPPORT.
014490*    CARRY RULE CONFIDENCE INTO RULE CONFIDENCE.
014500     MOVE RULE-CONFIDENCE(WS-IX)   TO RUL-OUT-CONFIDENCE.
014510*    CARRY RULE LIFT INTO RULE LIFT.
014520     MOVE RULE-LIFT(WS-IX)         TO RUL-OUT-LIFT.
014530*    WRITE RULE REC.
014540     WRITE RUL-OUT-REC.
014550*
014560*    UNIT C STEP 6 (REPORT) - THE RULE TABLE IS ALREADY SORTED
014570*    LIFT DESCENDING, SO THE TOP 10 QUALIFYING RULES ARE JUST
014580*    THE FIRST 10 ENCOUNTERED FROM THE TOP OF THE TABLE.
014590 3800-BUNDLE-REPORT.
014600*    TOP 10 RULES BY LIFT, HELD TO THE FIXED BUNDLE CUTOFFS
014610*    (NOT THE PARM-CARD-OVERRIDABLE GENERAL ONES) PER THE
014620*    03/14/05 FIX ABOVE.
014630     PERFORM 9900-HEADING.
014640*    CARRY ZERO INTO BNDL PRINTED.
014650     MOVE ZERO TO WS-BNDL-PRINTED.
014660     PERFORM 3810-ONE-BUNDLE-LINE
014670         VARYING WS-IX FROM 1 BY 1
014680             UNTIL WS-IX > WS-RULE-COUNT OR WS-BNDL-PRINTED >= 10.
014690*
014700 3810-ONE-BUNDLE-LINE.
014710*    PRINTS ONE RULE UNLESS IT FALLS SHORT OF THE BUNDLE
014720*    LIFT/CONFIDENCE CUTOFFS, IN WHICH CASE IT AND EVERYTHING
014730*    BELOW IT ON THE SORTED LIST IS SKIPPED.
014740     IF RULE-LIFT(WS-IX) >= WS-BUNDLE-MIN-LIFT
014750        AND RULE-CONFIDENCE(WS-IX) >= WS-BUNDLE-MIN-CONFIDENCE
014760         MOVE RULE-ANT-TEXT(WS-IX)   TO O-BNDL-ANT
014770         MOVE RULE-CON-TEXT(WS-IX)   TO O-BNDL-CON
014780         MOVE RULE-SUPPORT(WS-IX)    TO O-BNDL-SUPPORT
014790         MOVE RULE-CONFIDENCE(WS-IX) TO O-BNDL-CONFIDENCE
014800         MOVE RULE-LIFT(WS-IX)       TO O-BNDL-LIFT
014810         WRITE PRTLINE FROM BUNDLE-DETAIL-LINE
014820             AFTER ADVANCING 2 LINES
014830                 AT EOP
014840                     PERFORM 9900-HEADING
014850         ADD 1 TO WS-BNDL-PRINTED
014860     END-IF.
014870*
014880 9000-READ-ORDER.
014890*    STANDARD SEQUENTIAL READ/AT-END SHAPE USED THROUGHOUT
014900*    THIS SHOP'S PROGRAMS.
014910     READ ORDER-MASTER
014920         AT END
014930             MOVE 'NO ' TO WS-MORE-RECORDS
014940     END-READ.
014950*
014960 9900-HEADING.
014970*    PRINTS THE RUNNING HEAD AND COLUMN HEADING, BUMPS THE
014980*    PAGE COUNTER.
014990     ADD 1 TO WS-PAGE-CTR.
015000*    CARRY PAGE CTR INTO OUTPUT PCTR.
015010     MOVE WS-PAGE-CTR TO O-PCTR.
015020*    WRITE PRTLINE.
015030     WRITE PRTLINE FROM COMPANY-TITLE
015040         AFTER ADVANCING PAGE.
015050*    WRITE PRTLINE.
015060     WRITE PRTLINE FROM COLUMN-HEADING-1
015070         AFTER ADVANCING 2 LINES.
015080*    WRITE PRTLINE.
015090     WRITE PRTLINE FROM BLANK-LINE
015100         AFTER ADVANCING 1 LINE.
